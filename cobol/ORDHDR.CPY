000100******************************************************************        
000200*          O R D H D R  --  LINEA DE PEDIDO / ENCABEZADO                  
000300******************************************************************        
000400* COPY     : ORDHDR                                                       
000500* USO      : FD ORDHDR-IN DE LNDPRC01 (LECTURA SECUENCIAL)                
000600* FORMATO  : ARCHIVO DE LINEA SECUENCIAL CON DOS TIPOS DE                 
000700*            REGISTRO, DISCRIMINADOS POR ORH-TIPO-REG EN EL               
000800*            PRIMER BYTE: 'H' = ENCABEZADO DE PEDIDO,                     
000900*            'I' = LINEA DE ITEM (HASTA ORH-CANT-ITEMS LINEAS             
001000*            POR CADA ENCABEZADO).                                        
001100* HISTORIA :                                                              
001200*  1993-11-02 PEDR CR-4471 VERSION ORIGINAL DEL LAYOUT                    
001300******************************************************************        
001400                                                                          
001500 01  ORH-REG-ENCABEZADO.                                                  
001600     05  ORH-TIPO-REG              PIC X(01).                             
001700     05  ORH-LLAVE                 PIC S9(09).                            
001800     05  ORH-CLIENTE-ID            PIC S9(09).                            
001900     05  ORH-FECHA-RECOGIDA        PIC X(08).                             
002000     05  ORH-FECHA-ENTREGA         PIC X(08).                             
002100     05  ORH-FLAG-EXPRESS          PIC X(01).                             
002200         88  ORH-EXPRESS-SI                 VALUE 'Y'.                    
002300     05  ORH-FLAG-PREMIUM          PIC X(01).                             
002400         88  ORH-PREMIUM-SI                 VALUE 'Y'.                    
002500     05  ORH-CANT-ITEMS            PIC S9(04).                            
002600     05  ORH-NOTAS                 PIC X(200).                            
002700     05  FILLER                    PIC X(09).                             
002800                                                                          
002900 01  ORI-REG-ITEM REDEFINES ORH-REG-ENCABEZADO.                           
003000     05  ORI-TIPO-REG              PIC X(01).                             
003100     05  ORI-LLAVE-PEDIDO          PIC S9(09).                            
003200     05  ORI-TIPO-SERVICIO         PIC X(20).                             
003300     05  ORI-CANTIDAD-KG           PIC S9(3)V9(2).                        
003400     05  ORI-CANT-PIEZAS           PIC S9(04).                            
003500     05  ORI-CATEGORIA-PLANCHA     PIC X(10).                             
003600     05  ORI-CANT-PLANCHA          PIC S9(04).                            
003700     05  FILLER                    PIC X(197).                            
