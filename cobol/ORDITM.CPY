000100******************************************************************        
000200*         O R D I T M  --  LINEA DE PEDIDO, YA VALORIZADA                 
000300******************************************************************        
000400* COPY     : ORDITM                                                       
000500* USO      : FD ORDITM EN LNDPRC01 (SALIDA, SOLO ESCRITURA)               
000600* HISTORIA :                                                              
000700*  1993-11-02 PEDR CR-4471 VERSION ORIGINAL DEL LAYOUT                    
000800******************************************************************        
000900                                                                          
001000 01  REG-ORDITM.                                                          
001100     05  OIT-LLAVE-PEDIDO          PIC S9(09).                            
001200     05  OIT-TIPO-SERVICIO         PIC X(20).                             
001300     05  OIT-UNIDAD-SERVICIO       PIC X(13).                             
001400     05  OIT-CANTIDAD-KG           PIC S9(3)V9(2).                        
001500     05  OIT-CANT-PIEZAS           PIC S9(04).                            
001600     05  OIT-CATEGORIA-PLANCHA     PIC X(10).                             
001700     05  OIT-PRECIO-UNITARIO       PIC S9(5)V99 COMP-3.                   
001800     05  OIT-IMPORTE-LINEA         PIC S9(7)V99 COMP-3.                   
001900     05  FILLER                    PIC X(10).                             
