000100******************************************************************        
000200*                P A Y M A S  --  MAESTRO DE PAGOS                        
000300******************************************************************        
000400* COPY     : PAYMAS                                                       
000500* USO      : FD PAYMAS EN LNDFIN03 Y LNDPAY05. ORGANIZATION IS            
000600*            RELATIVE, MISMO ESQUEMA DE SLOT QUE ORDMAS (VER              
000700*            COPY ORDMAS). LA LLAVE DE NEGOCIO ES PAY-LLAVE-              
000800*            PEDIDO (NO HAY UN PAY-ID PROPIO EN EL DISEÑO).               
000900*            ESTE ES EL DATO QUE EN EL INSTRUCTIVO DE NEGOCIO             
001000*            SE CONOCE COMO NUMERO DE PAGO DEL PEDIDO.                    
001100* HISTORIA :                                                              
001200*  1993-11-02 PEDR CR-4471 VERSION ORIGINAL DEL LAYOUT                    
001300******************************************************************        
001400                                                                          
001500 01  REG-PAYMAS.                                                          
001600     05  PAY-LLAVE-PEDIDO          PIC S9(09).                            
001700     05  PAY-PROVEEDOR             PIC X(06).                             
001800     05  PAY-REFERENCIA            PIC X(30).                             
001900     05  PAY-IMPORTE-LKR           PIC S9(7)V99 COMP-3.                   
002000     05  PAY-ESTADO                PIC X(07).                             
002100         88  PAY-EST-PENDIENTE              VALUE 'PENDING'.              
002200         88  PAY-EST-PAGADO                 VALUE 'PAID'.                 
002300         88  PAY-EST-FALLIDO                VALUE 'FAILED'.               
002400     05  FILLER                    PIC X(03).                             
