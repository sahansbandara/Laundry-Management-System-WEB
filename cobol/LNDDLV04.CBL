000100                                                                          
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.                    LNDDLV04.                                 
000400 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.               
000500 INSTALLATION.                  LAVANDERIA CENTRAL.                       
000600 DATE-WRITTEN.                  14/09/1993.                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.                      CONFIDENCIAL - USO INTERNO.               
000900*****************************************************************         
001000*  TLCU2C04  --  LNDDLV04                                                 
001100*  APLICACION  : LAVANDERIA                                               
001200*  TIPO        : BATCH                                                    
001300*  DESCRIPCION : GENERA TRABAJOS DE ENTREGA PARA PEDIDOS EN               
001400*                READY, ACTUALIZA ESTADO DE ENTREGA CON                   
001500*                DETECCION DE ATRASO, Y CORRE EL BARRIDO DE               
001600*                ATRASOS SOBRE LOS TRABAJOS AUN ABIERTOS.                 
001700*  ARCHIVOS    : DLVREQ(E) ORDMAS(E) DLVMAS(E/S) RCHDLV(S)                
001800*****************************************************************         
001900*  H I S T O R I A L   D E   C A M B I O S                                
002000*  FECHA      PROG  TICKET    DESCRIPCION                                 
002100*  ---------- ----  --------  ---------------------------------           
002200*  1993-09-14 MRLS  CR-4610   VERSION ORIGINAL, TOMADA DE LA              
002300*                             BUSQUEDA DE MORA DE TARJETAS.               
002400*  1994-04-02 MRLS  CR-4520   CARGA DE TABLA DLVMAS EN MEMORIA            
002500*                             AL INICIO, REESCRITURA AL FINAL.            
002600*  1994-11-20 JPCH  CR-4530   PROGRAMACION POR DEFECTO 09:00/             
002700*                             17:00 DE RECOGIDA Y ENTREGA.                
002800*  1996-05-08 JPCH  CR-4601   DETECCION DE ATRASO EN LA                   
002900*                             ACTUALIZACION DE ESTADO.                    
003000*  1998-12-04 EDRD  CR-4700   REVISION Y2K - FECHA-HORA DE                
003100*                             CORRIDA PASA A CCYYMMDDHHMM.                
003200*  1999-01-19 EDRD  CR-4705   PRUEBA DE VUELTA DE SIGLO SOBRE             
003300*                             PICKUP-AT/DELIVERY-AT.                      
003400*  2005-02-27 RVCL  CR-4910   BARRIDO DE ATRASOS SOBRE LOS                
003500*                             TRABAJOS SCHEDULED/PICKED_UP/               
003600*                             IN_TRANSIT AL FINAL DE LA CORRIDA.          
003700*  2009-07-15 NPMZ  CR-5102   BITACORA DE RECHAZOS RCHDLV POR             
003800*                             EXISTENCIA PREVIA DEL TRABAJO.              
003900*  2014-03-11 NPMZ  CR-5301   TOPE DE TABLA EN MEMORIA A 5000             
004000*                             TRABAJOS POR CORRIDA.                       
004100*****************************************************************         
004200                                                                          
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SPECIAL-NAMES.                 C01 IS TOP-OF-FORM.                       
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800*****************************************************************         
004900*            A R C H I V O S   D E   E N T R A D A                        
005000*****************************************************************         
005100     SELECT DLVREQ-IN  ASSIGN TO DLVREQ                                   
005200            ORGANIZATION     IS SEQUENTIAL                                
005300            FILE STATUS      IS FS-DLVREQ.                                
005400     SELECT ORDMAS     ASSIGN TO ORDMAS                                   
005500            ORGANIZATION     IS RELATIVE                                  
005600            ACCESS MODE      IS DYNAMIC                                   
005700            RELATIVE KEY     IS WKS-SLOT-ORDMAS                           
005800            FILE STATUS      IS FS-ORDMAS                                 
005900                                FSE-ORDMAS.                               
006000*****************************************************************         
006100*            A R C H I V O   D E   T R A B A J O S                        
006200*****************************************************************         
006300* DLVMAS-IN SE LEE COMPLETO AL INICIO PARA CARGAR LA TABLA                
006400* EN MEMORIA; DLVMAS-OUT REESCRIBE LA MISMA ASIGNACION AL                 
006500* FINAL CON LA TABLA YA ACTUALIZADA (CR-4520).                            
006600     SELECT DLVMAS-IN  ASSIGN TO DLVMAS                                   
006700            ORGANIZATION     IS SEQUENTIAL                                
006800            FILE STATUS      IS FS-DLVMAS-IN.                             
006900     SELECT DLVMAS-OUT ASSIGN TO DLVMAS                                   
007000            ORGANIZATION     IS SEQUENTIAL                                
007100            FILE STATUS      IS FS-DLVMAS-OUT.                            
007200*****************************************************************         
007300*            A R C H I V O   D E   S A L I D A                            
007400*****************************************************************         
007500     SELECT RCHDLV-OUT ASSIGN TO RCHDLV                                   
007600            ORGANIZATION     IS SEQUENTIAL                                
007700            FILE STATUS      IS FS-RCHDLV.                                
007800                                                                          
007900 DATA DIVISION.                                                           
008000 FILE SECTION.                                                            
008100*1 -->SOLICITUDES DE GENERACION Y ACTUALIZACION DE ENTREGA                
008200 FD  DLVREQ-IN.                                                           
008300     COPY DLVREQ.                                                         
008400*2 -->MAESTRO DE PEDIDOS, PARA TOMAR FECHAS DE LA ORDEN                   
008500 FD  ORDMAS.                                                              
008600     COPY ORDMAS.                                                         
008700*3 -->TRABAJOS DE ENTREGA DE LA CORRIDA ANTERIOR (ENTRADA)                
008800 FD  DLVMAS-IN.                                                           
008900     COPY DLVMAS.                                                         
009000*4 -->TRABAJOS DE ENTREGA YA ACTUALIZADOS (SALIDA)                        
009100 FD  DLVMAS-OUT.                                                          
009200 01  REG-DLVMAS-OUT                 PIC X(60).                            
009300*5 -->BITACORA DE SOLICITUDES RECHAZADAS                                  
009400 FD  RCHDLV-OUT.                                                          
009500 01  REG-RCHDLV.                                                          
009600     05  RCH-LLAVE-PEDIDO          PIC S9(09).                            
009700     05  FILLER                    PIC X(01)    VALUE '|'.                
009800     05  RCH-MENSAJE               PIC X(60).                             
009900     05  FILLER                    PIC X(30).                             
010000                                                                          
010100 WORKING-STORAGE SECTION.                                                 
010200*****************************************************************         
010300*               C A M P O S    D E    T R A B A J O                       
010400*****************************************************************         
010500 01  WKS-CAMPOS-DE-TRABAJO.                                               
010600     05  WKS-PROGRAMA             PIC X(08)          VALUE                
010700                                                     "LNDDLV04".          
010800     05  WKS-FIN-ARCHIVOS         PIC 9(01)          VALUE ZEROS.         
010900         88  WKS-END-DLVREQ                          VALUE 1.             
011000     05  FILLER                   PIC X(01)         VALUE SPACES.         
011100                                                                          
011200*****************************************************************         
011300*  T A B L A   D E   T R A B A J O S   D E   E N T R E G A                
011400*****************************************************************         
011500 77  WKS-CONT-DLV                  PIC 9(04)  COMP    VALUE ZEROS.        
011600 01  WKS-TABLA-DLVMAS.                                                    
011700     05  WKS-FILA-DLV OCCURS 1 TO 5000 TIMES                              
011800                     DEPENDING ON WKS-CONT-DLV                            
011900                     INDEXED BY WKS-I, WKS-J.                             
012000         COPY DLVMAS REPLACING REG-DLVMAS BY WKS-FILA-DLV.                
012100                                                                          
012200*****************************************************************         
012300*  R E D E F I N E S   D E   F E C H A - H O R A   D E                    
012400*              L A   C O R R I D A   Y   L A   E N T R E G A              
012500*****************************************************************         
012600 01  WKS-FCH-HORA-CORRIDA     PIC X(12)          VALUE SPACES.            
012700 01  WKS-FCH-CORRIDA-R REDEFINES WKS-FCH-HORA-CORRIDA.                    
012800     05  WKS-FHC-CCYYMMDDHHMM      PIC 9(12).                             
012900 01  WKS-DLV-ENTREGA-AUX     PIC X(12)          VALUE SPACES.             
013000 01  WKS-DLV-ENTREGA-R REDEFINES WKS-DLV-ENTREGA-AUX.                     
013100     05  WKS-ENT-CCYYMMDDHHMM      PIC 9(12).                             
013200                                                                          
013300*****************************************************************         
013400*        C O N T A D O R E S   E S T A D I S T I C A S                    
013500*****************************************************************         
013600 77  WKS-SLOT-MODULO               PIC S9(04) COMP    VALUE +9973.        
013700 77  WKS-SLOT-COCIENTE             PIC S9(09) COMP    VALUE ZEROS.        
013800 77  WKS-SLOT-RESTO                PIC S9(04) COMP    VALUE ZEROS.        
013900 77  WKS-SLOT-ORDMAS               PIC 9(09)  COMP    VALUE ZEROS.        
014000 77  WKS-LEIDOS-DLVREQ             PIC 9(07)  COMP    VALUE ZEROS.        
014100 77  WKS-TRABAJOS-GENERADOS        PIC 9(07)  COMP    VALUE ZEROS.        
014200 77  WKS-TRABAJOS-ACTUALIZADOS     PIC 9(07)  COMP    VALUE ZEROS.        
014300 77  WKS-CONTADOR-ATRASOS          PIC 9(07)  COMP    VALUE ZEROS.        
014400 77  WKS-SOLICITUDES-RECHAZADAS    PIC 9(07)  COMP    VALUE ZEROS.        
014500 77  WKS-MASK                      PIC Z,ZZZ,ZZ9.                         
014600                                                                          
014700*****************************************************************         
014800*         V A R I A B L E S   D E   F I L E   S T A T U S                 
014900*****************************************************************         
015000 01  FS-DLVREQ                     PIC 9(02)          VALUE ZEROS.        
015100 01  FS-ORDMAS                     PIC 9(02)          VALUE ZEROS.        
015200 01  FS-DLVMAS-IN             PIC 9(02)          VALUE ZEROS.             
015300 01  FS-DLVMAS-OUT                 PIC 9(02)          VALUE ZEROS.        
015400 01  FS-RCHDLV                     PIC 9(02)          VALUE ZEROS.        
015500 01  FS-CICLO                      PIC 9(02)          VALUE ZEROS.        
015600 01  FSE-ORDMAS.                                                          
015700     05  FSE-RETURN                PIC S9(04) COMP-5  VALUE ZEROS.        
015800     05  FSE-FUNCTION              PIC S9(04) COMP-5  VALUE ZEROS.        
015900     05  FSE-FEEDBACK              PIC S9(04) COMP-5  VALUE ZEROS.        
016000* VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO               
016100 01  PROGRAMA                     PIC X(08)          VALUE SPACES.        
016200 01  ARCHIVO                      PIC X(08)          VALUE SPACES.        
016300 01  ACCION                       PIC X(10)          VALUE SPACES.        
016400 01  LLAVE                        PIC X(32)          VALUE SPACES.        
016500                                                                          
016600 PROCEDURE DIVISION.                                                      
016700 000-MAIN SECTION.                                                        
016800     PERFORM 010-INICIO THRU 010-INICIO-E                                 
016900     PERFORM 050-CARGA-TABLA-DLVMAS THRU 050-CARGA-TABLA-DLVMAS-E         
017000     PERFORM 100-LEE-DLVREQ THRU 100-LEE-DLVREQ-E UNTIL WKS-END-DLVREQ    
017100     PERFORM 500-BARRIDO-ATRASOS THRU 500-BARRIDO-ATRASOS-E               
017200     PERFORM 600-REGRABA-DLVMAS THRU 600-REGRABA-DLVMAS-E                 
017300     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E                     
017400     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E               
017500     STOP RUN.                                                            
017600 000-MAIN-E. EXIT.                                                        
017700                                                                          
017800* ABRE ARCHIVOS Y RECIBE LA FECHA-HORA DE CORRIDA DESDE                   
017900* SYSIN, USADA PARA DETECTAR ATRASOS EN TODA LA CORRIDA.                  
018000 010-INICIO SECTION.                                                      
018100     ACCEPT WKS-FCH-HORA-CORRIDA FROM SYSIN                               
018200                                                                          
018300     OPEN INPUT  DLVREQ-IN, DLVMAS-IN                                     
018400     OPEN OUTPUT RCHDLV-OUT                                               
018500     OPEN I-O    ORDMAS                                                   
018600                                                                          
018700     IF FS-DLVREQ NOT = 0 OR FS-DLVMAS-IN NOT = 0                         
018800        DISPLAY '***********************************************'         
018900        DISPLAY '*  ERROR AL ABRIR DLVREQ-IN / DLVMAS-IN      *'          
019000        DISPLAY '***********************************************'         
019100        DISPLAY '* FILE STATUS DE DLVREQ  : ' FS-DLVREQ                   
019200        DISPLAY '* FILE STATUS DE DLVMAS  : ' FS-DLVMAS-IN                
019300        MOVE 91                TO RETURN-CODE                             
019400        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E            
019500        STOP RUN                                                          
019600     END-IF                                                               
019700                                                                          
019800     MOVE 1                 TO FS-CICLO                                   
019900     MOVE 'OPEN'            TO ACCION                                     
020000     MOVE SPACES            TO LLAVE                                      
020100     PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E.            
020200 010-INICIO-E. EXIT.                                                      
020300                                                                          
020400* CARGA EN MEMORIA LA CORRIDA ANTERIOR COMPLETA DE DLVMAS,                
020500* ANTES DE APLICAR GENERACIONES Y ACTUALIZACIONES (CR-4520).              
020600 050-CARGA-TABLA-DLVMAS SECTION.                                          
020700     PERFORM 051-LEE-DLVMAS-IN THRU 051-LEE-DLVMAS-IN-E                   
020800     PERFORM 052-AGREGA-FILA-TABLA THRU 052-AGREGA-FILA-TABLA-E           
020900        UNTIL FS-DLVMAS-IN = 10                                           
021000     CLOSE DLVMAS-IN.                                                     
021100 050-CARGA-TABLA-DLVMAS-E. EXIT.                                          
021200                                                                          
021300 051-LEE-DLVMAS-IN SECTION.                                               
021400     READ DLVMAS-IN                                                       
021500        AT END                                                            
021600           MOVE 10             TO FS-DLVMAS-IN                            
021700     END-READ.                                                            
021800 051-LEE-DLVMAS-IN-E. EXIT.                                               
021900                                                                          
022000 052-AGREGA-FILA-TABLA SECTION.                                           
022100     ADD 1                     TO WKS-CONT-DLV                            
022200     MOVE REG-DLVMAS           TO WKS-FILA-DLV(WKS-CONT-DLV)              
022300     PERFORM 051-LEE-DLVMAS-IN THRU 051-LEE-DLVMAS-IN-E.                  
022400 052-AGREGA-FILA-TABLA-E. EXIT.                                           
022500                                                                          
022600* LEE UNA SOLICITUD Y LA DESPACHA SEGUN SU TIPO.                          
022700 100-LEE-DLVREQ SECTION.                                                  
022800     READ DLVREQ-IN                                                       
022900        AT END                                                            
023000           MOVE 1              TO WKS-FIN-ARCHIVOS                        
023100        NOT AT END                                                        
023200           ADD 1               TO WKS-LEIDOS-DLVREQ                       
023300           EVALUATE TRUE                                                  
023400              WHEN DRQ-ES-GENERACION                                      
023500                   PERFORM 200-GENERA-TRABAJO THRU 200-GENERA-TRABAJO-E   
023600              WHEN DRQ-ES-ACTUALIZACION                                   
023700                         PERFORM 300-ACTUALIZA-ESTADO-ENTREGA             
023800                                THRU 300-ACTUALIZA-ESTADO-ENTREGA-E       
023900              WHEN OTHER                                                  
024000                   MOVE DRQ-LLAVE-PEDIDO TO RCH-LLAVE-PEDIDO              
024100                   MOVE 'TIPO DE SOLICITUD NO RECONOCIDO'                 
024200                                         TO RCH-MENSAJE                   
024300                   PERFORM 800-ESCRIBE-RCHDLV THRU 800-ESCRIBE-RCHDLV-E   
024400           END-EVALUATE                                                   
024500     END-READ.                                                            
024600 100-LEE-DLVREQ-E. EXIT.                                                  
024700                                                                          
024800* GENERACION DE TRABAJO: SOLO PARA PEDIDOS EN READY, UN                   
024900* TRABAJO POR PEDIDO (EXISTENCIA PREVIA EN LA TABLA).                     
025000* RECOGIDA A LAS 09:00, ENTREGA A LAS 17:00 DEL DIA DEL                   
025100* PEDIDO (CR-4530).                                                       
025200 200-GENERA-TRABAJO SECTION.                                              
025300     SET WKS-I               TO 1                                         
025400     SEARCH WKS-FILA-DLV                                                  
025500        AT END                                                            
025600           PERFORM 210-BUSCA-ORDEN-READY THRU 210-BUSCA-ORDEN-READY-E     
025700        WHEN DLV-LLAVE-PEDIDO(WKS-I) = DRQ-LLAVE-PEDIDO                   
025800           MOVE DRQ-LLAVE-PEDIDO TO RCH-LLAVE-PEDIDO                      
025900           MOVE 'YA EXISTE TRABAJO PARA ESTE PEDIDO'                      
026000                                 TO RCH-MENSAJE                           
026100           PERFORM 800-ESCRIBE-RCHDLV THRU 800-ESCRIBE-RCHDLV-E           
026200     END-SEARCH.                                                          
026300 200-GENERA-TRABAJO-E. EXIT.                                              
026400                                                                          
026500* VALIDA QUE EL PEDIDO EXISTA Y ESTE EN READY ANTES DE                    
026600* AGREGAR LA FILA NUEVA A LA TABLA.                                       
026700 210-BUSCA-ORDEN-READY SECTION.                                           
026800     DIVIDE DRQ-LLAVE-PEDIDO BY WKS-SLOT-MODULO                           
026900            GIVING WKS-SLOT-COCIENTE                                      
027000            REMAINDER WKS-SLOT-RESTO                                      
027100     COMPUTE WKS-SLOT-ORDMAS = WKS-SLOT-RESTO + 1                         
027200     READ ORDMAS                                                          
027300        INVALID KEY                                                       
027400           MOVE DRQ-LLAVE-PEDIDO TO RCH-LLAVE-PEDIDO                      
027500           MOVE 'PEDIDO NO EXISTE, NO SE GENERA TRABAJO'                  
027600                                 TO RCH-MENSAJE                           
027700           PERFORM 800-ESCRIBE-RCHDLV THRU 800-ESCRIBE-RCHDLV-E           
027800        NOT INVALID KEY                                                   
027900           IF ORD-LLAVE NOT = DRQ-LLAVE-PEDIDO                            
028000              MOVE DRQ-LLAVE-PEDIDO TO RCH-LLAVE-PEDIDO                   
028100              MOVE 'COLISION DE SLOT, PEDIDO NO COINCIDE'                 
028200                                 TO RCH-MENSAJE                           
028300              PERFORM 800-ESCRIBE-RCHDLV THRU 800-ESCRIBE-RCHDLV-E        
028400           ELSE                                                           
028500              IF NOT ORD-EST-LISTO                                        
028600                 MOVE DRQ-LLAVE-PEDIDO TO RCH-LLAVE-PEDIDO                
028700                 MOVE 'PEDIDO NO ESTA EN READY'                           
028800                                 TO RCH-MENSAJE                           
028900                 PERFORM 800-ESCRIBE-RCHDLV THRU 800-ESCRIBE-RCHDLV-E     
029000              ELSE                                                        
029100                       PERFORM 220-AGREGA-TRABAJO-NUEVO                   
029200                              THRU 220-AGREGA-TRABAJO-NUEVO-E             
029300              END-IF                                                      
029400           END-IF                                                         
029500     END-READ.                                                            
029600 210-BUSCA-ORDEN-READY-E. EXIT.                                           
029700                                                                          
029800* AGREGA LA FILA NUEVA AL FINAL DE LA TABLA EN MEMORIA.                   
029900 220-AGREGA-TRABAJO-NUEVO SECTION.                                        
030000     ADD 1                     TO WKS-CONT-DLV                            
030100     MOVE DRQ-LLAVE-PEDIDO     TO DLV-LLAVE-PEDIDO(WKS-CONT-DLV)          
030200     MOVE DRQ-ASIGNADO-A       TO DLV-ASIGNADO-A(WKS-CONT-DLV)            
030300     STRING ORD-FECHA-RECOGIDA DELIMITED BY SIZE                          
030400            '0900'             DELIMITED BY SIZE                          
030500            INTO DLV-RECOGE-EN(WKS-CONT-DLV)                              
030600     STRING ORD-FECHA-ENTREGA  DELIMITED BY SIZE                          
030700            '1700'             DELIMITED BY SIZE                          
030800            INTO DLV-ENTREGA-EN(WKS-CONT-DLV)                             
030900     SET DLV-EST-PROGRAMADO(WKS-CONT-DLV) TO TRUE                         
031000     MOVE 'N'                  TO DLV-FLAG-ATRASO(WKS-CONT-DLV)           
031100     ADD 1                     TO WKS-TRABAJOS-GENERADOS.                 
031200 220-AGREGA-TRABAJO-NUEVO-E. EXIT.                                        
031300                                                                          
031400* ACTUALIZACION DE ESTADO: DETECTA ATRASO SOLO CUANDO EL                  
031500* ESTADO NUEVO NO ES DELIVERED NI CANCELLED Y LA CORRIDA                  
031600* YA PASO DELIVERY-AT (CR-4601). UNA VEZ EN 'Y' EL FLAG                   
031700* NO SE LIMPIA AQUI.                                                      
031800 300-ACTUALIZA-ESTADO-ENTREGA SECTION.                                    
031900     SET WKS-I               TO 1                                         
032000     SEARCH WKS-FILA-DLV                                                  
032100        AT END                                                            
032200           MOVE DRQ-LLAVE-PEDIDO TO RCH-LLAVE-PEDIDO                      
032300           MOVE 'NO EXISTE TRABAJO PARA ESTE PEDIDO'                      
032400                                 TO RCH-MENSAJE                           
032500           PERFORM 800-ESCRIBE-RCHDLV THRU 800-ESCRIBE-RCHDLV-E           
032600        WHEN DLV-LLAVE-PEDIDO(WKS-I) = DRQ-LLAVE-PEDIDO                   
032700                 PERFORM 310-APLICA-ACTUALIZACION                         
032800                        THRU 310-APLICA-ACTUALIZACION-E                   
032900     END-SEARCH.                                                          
033000 300-ACTUALIZA-ESTADO-ENTREGA-E. EXIT.                                    
033100                                                                          
033200 310-APLICA-ACTUALIZACION SECTION.                                        
033300     IF DRQ-ESTADO-NUEVO NOT = 'DELIVERED'                                
033400        AND DRQ-ESTADO-NUEVO NOT = 'CANCELLED'                            
033500        MOVE DLV-ENTREGA-EN(WKS-I) TO WKS-DLV-ENTREGA-AUX                 
033600        IF WKS-FHC-CCYYMMDDHHMM > WKS-ENT-CCYYMMDDHHMM                    
033700           MOVE 'Y'            TO DLV-FLAG-ATRASO(WKS-I)                  
033800        END-IF                                                            
033900     END-IF                                                               
034000     MOVE DRQ-ESTADO-NUEVO     TO DLV-ESTADO(WKS-I)                       
034100     ADD 1                     TO WKS-TRABAJOS-ACTUALIZADOS.              
034200 310-APLICA-ACTUALIZACION-E. EXIT.                                        
034300                                                                          
034400* BARRIDO DE ATRASOS: RECORRE LA TABLA COMPLETA, SOLO LOS                 
034500* TRABAJOS SCHEDULED/PICKED_UP/IN_TRANSIT CON FLAG 'N' SE                 
034600* MARCAN 'Y' SI LA CORRIDA YA PASO DELIVERY-AT (CR-4910).                 
034700 500-BARRIDO-ATRASOS SECTION.                                             
034800     IF WKS-CONT-DLV > 0                                                  
034900        PERFORM 510-EVALUA-ATRASO THRU 510-EVALUA-ATRASO-E                
035000           VARYING WKS-J FROM 1 BY 1                                      
035100           UNTIL WKS-J > WKS-CONT-DLV                                     
035200     END-IF.                                                              
035300 500-BARRIDO-ATRASOS-E. EXIT.                                             
035400                                                                          
035500 510-EVALUA-ATRASO SECTION.                                               
035600     IF (DLV-EST-PROGRAMADO(WKS-J) OR DLV-EST-RECOGIDO(WKS-J)             
035700         OR DLV-EST-EN-RUTA(WKS-J))                                       
035800        AND DLV-FLAG-ATRASO(WKS-J) = 'N'                                  
035900        MOVE DLV-ENTREGA-EN(WKS-J) TO WKS-DLV-ENTREGA-AUX                 
036000        IF WKS-FHC-CCYYMMDDHHMM > WKS-ENT-CCYYMMDDHHMM                    
036100           MOVE 'Y'            TO DLV-FLAG-ATRASO(WKS-J)                  
036200           ADD 1               TO WKS-CONTADOR-ATRASOS                    
036300        END-IF                                                            
036400     END-IF.                                                              
036500 510-EVALUA-ATRASO-E. EXIT.                                               
036600                                                                          
036700* REESCRIBE LA TABLA COMPLETA SOBRE EL MISMO ARCHIVO DLVMAS,              
036800* YA CON GENERACIONES, ACTUALIZACIONES Y ATRASOS APLICADOS.               
036900 600-REGRABA-DLVMAS SECTION.                                              
037000     OPEN OUTPUT DLVMAS-OUT                                               
037100     IF WKS-CONT-DLV > 0                                                  
037200        PERFORM 610-ESCRIBE-FILA-DLVMAS THRU 610-ESCRIBE-FILA-DLVMAS-E    
037300           VARYING WKS-I FROM 1 BY 1                                      
037400           UNTIL WKS-I > WKS-CONT-DLV                                     
037500     END-IF                                                               
037600     CLOSE DLVMAS-OUT.                                                    
037700 600-REGRABA-DLVMAS-E. EXIT.                                              
037800                                                                          
037900 610-ESCRIBE-FILA-DLVMAS SECTION.                                         
038000     MOVE WKS-FILA-DLV(WKS-I) TO REG-DLVMAS-OUT                           
038100     WRITE REG-DLVMAS-OUT.                                                
038200 610-ESCRIBE-FILA-DLVMAS-E. EXIT.                                         
038300                                                                          
038400* ESCRIBE UNA LINEA EN LA BITACORA DE RECHAZOS.                           
038500 800-ESCRIBE-RCHDLV SECTION.                                              
038600     WRITE REG-RCHDLV                                                     
038700     IF FS-RCHDLV = 0                                                     
038800        ADD 1                  TO WKS-SOLICITUDES-RECHAZADAS              
038900     ELSE                                                                 
039000        DISPLAY 'ERROR AL GRABAR RCHDLV: ' RCH-LLAVE-PEDIDO               
039100        DISPLAY 'FILE STATUS DE RCHDLV          : ' FS-RCHDLV             
039200        MOVE 91                TO RETURN-CODE                             
039300        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E            
039400        STOP RUN                                                          
039500     END-IF.                                                              
039600 800-ESCRIBE-RCHDLV-E. EXIT.                                              
039700                                                                          
039800* RUTINA COMUN DE FILE STATUS EXTENDIDO PARA ORDMAS.                      
039900 FILE-STATUS-EXTENDED SECTION.                                            
040000     IF FS-ORDMAS NOT = 0                                                 
040100        MOVE 'ORDMAS'          TO ARCHIVO                                 
040200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
040300                              LLAVE, FS-ORDMAS, FSE-ORDMAS                
040400        MOVE 91                TO RETURN-CODE                             
040500        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E            
040600        STOP RUN                                                          
040700     END-IF.                                                              
040800 FILE-STATUS-EXTENDED-E. EXIT.                                            
040900                                                                          
041000* TOTALES DE CONTROL DE LA CORRIDA.                                       
041100 900-ESTADISTICAS SECTION.                                                
041200     DISPLAY                                                              
041300     '**********************************************************'         
041400     DISPLAY                                                              
041500     '*     E S T A D I S T I C A S  -  L N D D L V 0 4        *'         
041600     DISPLAY                                                              
041700     '**********************************************************'         
041800                                                                          
041900     MOVE WKS-LEIDOS-DLVREQ        TO WKS-MASK                            
042000     DISPLAY 'TOTAL SOLICITUDES LEIDAS DE DLVREQ     : ' WKS-MASK         
042100     MOVE WKS-TRABAJOS-GENERADOS   TO WKS-MASK                            
042200     DISPLAY 'TOTAL TRABAJOS GENERADOS               : ' WKS-MASK         
042300     MOVE WKS-TRABAJOS-ACTUALIZADOS TO WKS-MASK                           
042400     DISPLAY 'TOTAL TRABAJOS ACTUALIZADOS             : ' WKS-MASK        
042500     MOVE WKS-CONTADOR-ATRASOS     TO WKS-MASK                            
042600     DISPLAY 'TOTAL NUEVOS ATRASOS EN EL BARRIDO      : ' WKS-MASK        
042700     MOVE WKS-SOLICITUDES-RECHAZADAS TO WKS-MASK                          
042800     DISPLAY 'TOTAL SOLICITUDES RECHAZADAS           : ' WKS-MASK         
042900     DISPLAY                                                              
043000     '**********************************************************'.        
043100 900-ESTADISTICAS-E. EXIT.                                                
043200                                                                          
043300 950-CIERRA-ARCHIVOS SECTION.                                             
043400     CLOSE DLVREQ-IN, ORDMAS, RCHDLV-OUT.                                 
043500 950-CIERRA-ARCHIVOS-E. EXIT.                                             
