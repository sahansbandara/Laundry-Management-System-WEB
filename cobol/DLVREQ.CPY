000100*****************************************************************         
000200*             D L V R E Q  --  SOLICITUDES DE ENTREGA                     
000300*****************************************************************         
000400* COPY     : DLVREQ                                                       
000500* USO      : FD DLVREQ-IN EN LNDDLV04. CADA                               
000600*            RENGLON PIDE GENERAR UN TRABAJO DE ENTREGA O                 
000700*            ACTUALIZAR EL ESTADO DE UNO YA EXISTENTE.                    
000800* HISTORIA :                                                              
000900*  1993-09-14 MRLS CR-4610 VERSION ORIGINAL DEL LAYOUT                    
001000*****************************************************************         
001100                                                                          
001200 01  REG-DLVREQ.                                                          
001300     05  DRQ-TIPO-SOLICITUD        PIC X(01).                             
001400         88  DRQ-ES-GENERACION            VALUE 'G'.                      
001500         88  DRQ-ES-ACTUALIZACION         VALUE 'A'.                      
001600     05  DRQ-LLAVE-PEDIDO          PIC S9(09).                            
001700     05  DRQ-ASIGNADO-A            PIC S9(09).                            
001800     05  DRQ-ESTADO-NUEVO          PIC X(10).                             
001900     05  DRQ-FECHA-HORA-CORRIDA    PIC X(12).                             
002000     05  FILLER                    PIC X(43).                             
