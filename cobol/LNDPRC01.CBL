000100                                                                          
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.                    LNDPRC01.                                 
000400 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.               
000500 INSTALLATION.                  LAVANDERIA CENTRAL.                       
000600 DATE-WRITTEN.                  11/02/1993.                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.                      CONFIDENCIAL - USO INTERNO.               
000900******************************************************************        
001000*  TLCU2C01  --  LNDPRC01                                                 
001100*  APLICACION  : LAVANDERIA                                               
001200*  TIPO        : BATCH                                                    
001300*  DESCRIPCION : VALORIZA CADA RENGLON DE UN PEDIDO (LAVADO,              
001400*                TINTORERIA, PLANCHADO POR CATEGORIA, LAVADO              
001500*                CON PLANCHADO) Y APLICA LOS RECARGOS DE SERVICIO         
001600*                EXPRESS Y CUIDADO PREMIUM SOBRE EL SUBTOTAL DEL          
001700*                PEDIDO. GENERA EL MAESTRO DE PEDIDOS (ORDMAS) Y          
001800*                EL DETALLE VALORIZADO (ORDITM).                          
001900*  ARCHIVOS    : ORDHDR(E) PRCTBL(E) ORDITM(S) ORDMAS(E/S)                
002000*                REJLOG(S)                                                
002100******************************************************************        
002200*  H I S T O R I A L   D E   C A M B I O S                                
002300*  FECHA      PROG  TICKET    DESCRIPCION                                 
002400*  ---------- ----  --------  ---------------------------------           
002500*  1993-11-02 EDRD  CR-4471   VERSION ORIGINAL, CORRIDA NOCTURNA          
002600*                             UNICA POR DIA.                              
002700*  1994-03-15 EDRD  CR-4502   VALIDACION DE PESO PARA LAVADO Y            
002800*                             TINTORERIA.                                 
002900*  1994-09-08 MRLS  CR-4518   SERVICIO WASH_AND_IRON Y TABLA DE           
003000*                             PRECIOS DE PLANCHADO.                       
003100*  1995-06-21 MRLS  CR-4560   RECHAZO DE PEDIDO CUANDO EL                 
003200*                             CUIDADO PREMIUM NO TIENE PIEZAS.            
003300*  1996-02-02 JPCH  CR-4601   BITACORA DE RECHAZOS (REJLOG)               
003400*                             SEPARADA DE LAS ESTADISTICAS.               
003500*  1997-10-30 JPCH  CR-4649   REDONDEO A 2 DECIMALES EN CADA              
003600*                             SUBTOTAL, NO SOLO AL FINAL.                 
003700*  1998-12-04 EDRD  CR-4700   REVISION Y2K - WKS-FECHA-CORRIDA            
003800*                             PASA A CCYYMMDD DE 8 POSICIONES.            
003900*  1999-01-19 EDRD  CR-4705   PRUEBA DE VUELTA DE SIGLO SOBRE             
004000*                             FECHA DE CORRIDA, SIN INCIDENCIAS.          
004100*  2001-07-11 RVCL  CR-4802   TARIFA DE PLANCHADO POR DEFECTO             
004200*                             (Q50.00) SI LA CATEGORIA NO EXISTE          
004300*                             O ESTA INACTIVA EN PRCTBL.                  
004400*  2004-05-03 RVCL  CR-4911   SLOT DE ORDMAS POR RESIDUO, VER             
004500*                             PARRAFO 410-CALCULA-SLOT-ORDEN.             
004600*  2009-08-17 NPMZ  CR-5120   MENSAJES DE RECHAZO ESTANDAR PARA           
004700*                             CONCILIACION DIARIA.                        
004800*  2013-04-29 NPMZ  CR-5288   CONTADOR DE PIEZAS TOTALES POR              
004900*                             PEDIDO PARA EL RECARGO PREMIUM.             
005000*  2018-02-14 RVCL  CR-5330   UN RENGLON QUE NO VALORIZA (PESO O          
005100*                             CATEGORIA/CANTIDAD AUSENTE) AHORA           
005200*                             RECHAZA TODO EL PEDIDO EN LUGAR DE          
005300*                             OMITIR SOLO EL RENGLON (IGUAL QUE           
005400*                             EL RECHAZO DE CUIDADO PREMIUM).             
005500******************************************************************        
005600                                                                          
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SPECIAL-NAMES.                 C01 IS TOP-OF-FORM.                       
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200******************************************************************        
006300*            A R C H I V O S   D E   E N T R A D A                        
006400******************************************************************        
006500     SELECT ORDHDR-IN ASSIGN  TO ORDHDR                                   
006600            ORGANIZATION     IS LINE SEQUENTIAL                           
006700            FILE STATUS      IS FS-ORDHDR.                                
006800     SELECT PRCTBL-IN ASSIGN  TO PRCTBL                                   
006900            ORGANIZATION     IS SEQUENTIAL                                
007000            FILE STATUS      IS FS-PRCTBL.                                
007100******************************************************************        
007200*            A R C H I V O S   D E   S A L I D A                          
007300******************************************************************        
007400     SELECT ORDITM-OUT ASSIGN TO ORDITM                                   
007500            ORGANIZATION     IS SEQUENTIAL                                
007600            FILE STATUS      IS FS-ORDITM.                                
007700     SELECT ORDMAS     ASSIGN TO ORDMAS                                   
007800            ORGANIZATION     IS RELATIVE                                  
007900            ACCESS MODE      IS DYNAMIC                                   
008000            RELATIVE KEY     IS WKS-SLOT-ORDMAS                           
008100            FILE STATUS      IS FS-ORDMAS                                 
008200                                FSE-ORDMAS.                               
008300     SELECT REJLOG-OUT ASSIGN TO REJLOG                                   
008400            ORGANIZATION     IS SEQUENTIAL                                
008500            FILE STATUS      IS FS-REJLOG.                                
008600                                                                          
008700 DATA DIVISION.                                                           
008800 FILE SECTION.                                                            
008900*1 -->ENCABEZADO Y RENGLONES DE PEDIDO TAL COMO SE CAPTURAN               
009000 FD  ORDHDR-IN.                                                           
009100     COPY ORDHDR.                                                         
009200*2 -->TARIFARIO DE PLANCHADO POR CATEGORIA, CARGADO A TABLA               
009300 FD  PRCTBL-IN.                                                           
009400     COPY PRCTBL.                                                         
009500*3 -->DETALLE DE PEDIDO YA VALORIZADO, UN RENGLON POR LINEA               
009600 FD  ORDITM-OUT.                                                          
009700     COPY ORDITM.                                                         
009800*4 -->MAESTRO DE PEDIDOS, UN REGISTRO POR PEDIDO                          
009900 FD  ORDMAS.                                                              
010000     COPY ORDMAS.                                                         
010100*5 -->BITACORA DE PEDIDOS RECHAZADOS POR REGLA DE NEGOCIO                 
010200 FD  REJLOG-OUT.                                                          
010300 01  REG-REJLOG.                                                          
010400     05  RJL-LLAVE-PEDIDO          PIC S9(09).                            
010500     05  FILLER                    PIC X(01)          VALUE '|'.          
010600     05  RJL-MENSAJE               PIC X(60).                             
010700     05  FILLER                    PIC X(29).                             
010800                                                                          
010900 WORKING-STORAGE SECTION.                                                 
011000******************************************************************        
011100*               C A M P O S    D E    T R A B A J O                       
011200******************************************************************        
011300 01  WKS-CAMPOS-DE-TRABAJO.                                               
011400     05  WKS-PROGRAMA              PIC X(08)          VALUE               
011500                                                      "LNDPRC01".         
011600     05  WKS-TAB-LONG              PIC 9(03)          VALUE ZEROS.        
011700*    FLAGS DE FIN DE ARCHIVO                                              
011800     05  WKS-FIN-ARCHIVOS          PIC 9(01)          VALUE ZEROS.        
011900         88  WKS-END-ORDHDR                           VALUE 1.            
012000     05  WKS-FECHA-CORRIDA        PIC X(08)          VALUE SPACES.        
012100                                                                          
012200******************************************************************        
012300*         A C U M U L A D O R   D E L   P E D I D O                       
012400*         E N   P R O C E S O                                             
012500******************************************************************        
012600 01  WKS-ORDEN-ACTUAL.                                                    
012700     05  WKS-OA-LLAVE              PIC S9(09)         VALUE ZEROS.        
012800     05  WKS-OA-CLIENTE            PIC S9(09)         VALUE ZEROS.        
012900     05  WKS-OA-FEC-RECOGE        PIC X(08)          VALUE SPACES.        
013000     05  WKS-OA-FEC-ENTREGA       PIC X(08)          VALUE SPACES.        
013100     05  WKS-OA-EXPRESS           PIC X(01)          VALUE SPACES.        
013200     05  WKS-OA-PREMIUM           PIC X(01)          VALUE SPACES.        
013300     05  WKS-OA-CANT-ITEMS         PIC S9(04) COMP    VALUE ZEROS.        
013400     05  WKS-OA-NOTAS             PIC X(200)         VALUE SPACES.        
013500     05  WKS-OA-SUBTOTAL          PIC S9(7)V99 COMP-3 VALUE ZEROS.        
013600     05  WKS-OA-TOTAL-PIEZAS       PIC S9(05) COMP    VALUE ZEROS.        
013700     05  WKS-OA-RESUMEN-PTR        PIC 9(03)  COMP    VALUE 1.            
013800     05  WKS-OA-RESUMEN           PIC X(120)         VALUE SPACES.        
013900     05  WKS-OA-MOTIVO-RECHAZO    PIC X(60)          VALUE SPACES.        
014000     05  WKS-OA-RECHAZADA          PIC X(01)          VALUE 'N'.          
014100         88  WKS-OA-ES-RECHAZO                        VALUE 'Y'.          
014200                                                                          
014300* REDEFINES DE FECHA DE RECOGIDA DEL PEDIDO EN PROCESO, PARA              
014400* BITACORA Y REPORTES DE VALIDACION (NO SE RECALCULA AQUI).               
014500 01  WKS-OA-FEC-RECOGE-R REDEFINES WKS-OA-FEC-RECOGE.                     
014600     05  WKS-OAR-CCYY              PIC 9(04).                             
014700     05  WKS-OAR-MM                PIC 9(02).                             
014800     05  WKS-OAR-DD                PIC 9(02).                             
014900                                                                          
015000******************************************************************        
015100*      T A B L A   D E   P R E C I O S   D E   P L A N C H A D O          
015200******************************************************************        
015300 01  WKS-TABLA-PRCTBL.                                                    
015400     05  WKS-DATOS-PRCTBL          OCCURS 0 TO 50 TIMES                   
015500                                   DEPENDING ON WKS-TAB-LONG              
015600                                   ASCENDING KEY WKS-PRC-CAT              
015700                                   INDEXED BY WKS-I.                      
015800         10  WKS-PRC-CAT           PIC X(10).                             
015900         10  WKS-PRC-PRECIO        PIC S9(5)V99 COMP-3.                   
016000                                                                          
016100******************************************************************        
016200*          C A M P O S   D E   V A L O R I Z A C I O N                    
016300******************************************************************        
016400 01  WKS-VALORIZACION.                                                    
016500     05  WKS-LINEA-TOTAL          PIC S9(7)V99 COMP-3 VALUE ZEROS.        
016600     05  WKS-PRECIO-UNITARIO      PIC S9(5)V99 COMP-3 VALUE ZEROS.        
016700     05  WKS-SERVICIO-UNIDAD      PIC X(13)          VALUE SPACES.        
016800     05  WKS-SVC-NOMBRE           PIC X(20)          VALUE SPACES.        
016900     05  WKS-ITEM-RECHAZADO        PIC X(01)          VALUE 'N'.          
017000         88  WKS-ITEM-ES-RECHAZO                      VALUE 'Y'.          
017100                                                                          
017200******************************************************************        
017300*        C O N T A D O R E S   E S T A D I S T I C A S                    
017400******************************************************************        
017500     05  FILLER                   PIC X(01)          VALUE SPACES.        
017600 77  WKS-SLOT-MODULO               PIC S9(04) COMP    VALUE +9973.        
017700 77  WKS-SLOT-COCIENTE             PIC S9(09) COMP    VALUE ZEROS.        
017800 77  WKS-SLOT-RESTO                PIC S9(04) COMP    VALUE ZEROS.        
017900 77  WKS-SLOT-ORDMAS               PIC 9(09)  COMP    VALUE ZEROS.        
018000 77  WKS-LEIDOS-ORDHDR             PIC 9(07)  COMP    VALUE ZEROS.        
018100 77  WKS-ESCRITOS-ORDITM           PIC 9(07)  COMP    VALUE ZEROS.        
018200 77  WKS-PEDIDOS-VALORIZADOS       PIC 9(07)  COMP    VALUE ZEROS.        
018300 77  WKS-PEDIDOS-RECHAZADOS        PIC 9(07)  COMP    VALUE ZEROS.        
018400 77  WKS-CONTADOR-ERRORES          PIC 9(07)  COMP    VALUE ZEROS.        
018500 77  WKS-MASK                      PIC Z,ZZZ,ZZ9.                         
018600                                                                          
018700******************************************************************        
018800*         V A R I A B L E S   D E   F I L E   S T A T U S                 
018900******************************************************************        
019000 01  FS-ORDHDR                     PIC 9(02)          VALUE ZEROS.        
019100 01  FS-PRCTBL                     PIC 9(02)          VALUE ZEROS.        
019200 01  FS-ORDITM                     PIC 9(02)          VALUE ZEROS.        
019300 01  FS-ORDMAS                     PIC 9(02)          VALUE ZEROS.        
019400 01  FS-REJLOG                     PIC 9(02)          VALUE ZEROS.        
019500 01  FS-CICLO                      PIC 9(02)          VALUE ZEROS.        
019600 01  FSE-ORDMAS.                                                          
019700     05  FSE-RETURN                PIC S9(04) COMP-5  VALUE ZEROS.        
019800     05  FSE-FUNCTION              PIC S9(04) COMP-5  VALUE ZEROS.        
019900     05  FSE-FEEDBACK              PIC S9(04) COMP-5  VALUE ZEROS.        
020000* VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO               
020100 01  PROGRAMA                     PIC X(08)          VALUE SPACES.        
020200 01  ARCHIVO                      PIC X(08)          VALUE SPACES.        
020300 01  ACCION                       PIC X(10)          VALUE SPACES.        
020400 01  LLAVE                        PIC X(32)          VALUE SPACES.        
020500                                                                          
020600 PROCEDURE DIVISION.                                                      
020700 000-MAIN SECTION.                                                        
020800     PERFORM 010-INICIO THRU 010-INICIO-E                                 
020900     PERFORM 020-CARGA-TABLA-PRCTBL THRU 020-CARGA-TABLA-PRCTBL-E         
021000     PERFORM 100-LEE-Y-CLASIFICA-ORDHDR THRU 100-LEE-Y-CLASIFICA-ORDHDR-E 
021100     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E                     
021200     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E               
021300     STOP RUN.                                                            
021400 000-MAIN-E. EXIT.                                                        
021500                                                                          
021600* ABRE ARCHIVOS Y RECIBE LA FECHA DE CORRIDA DESDE SYSIN, EN              
021700* FORMATO CCYYMMDD (AJUSTADO EN LA REVISION Y2K, CR-4700).                
021800 010-INICIO SECTION.                                                      
021900     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN                                  
022000                                                                          
022100     OPEN INPUT  ORDHDR-IN, PRCTBL-IN                                     
022200     OPEN OUTPUT ORDITM-OUT, REJLOG-OUT                                   
022300     OPEN I-O    ORDMAS                                                   
022400                                                                          
022500     IF FS-ORDHDR NOT = 0 OR FS-PRCTBL NOT = 0                            
022600        DISPLAY '***********************************************'         
022700        DISPLAY '*   ERROR AL ABRIR ARCHIVOS DE ENTRADA        *'         
022800        DISPLAY '***********************************************'         
022900        DISPLAY '* FILE STATUS DE ORDHDR  : ' FS-ORDHDR                   
023000        DISPLAY '* FILE STATUS DE PRCTBL  : ' FS-PRCTBL                   
023100        DISPLAY '***********************************************'         
023200        MOVE 91                TO RETURN-CODE                             
023300        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E            
023400        STOP RUN                                                          
023500     END-IF                                                               
023600                                                                          
023700     IF FS-ORDMAS = 05                                                    
023800        MOVE ZEROS              TO FS-ORDMAS                              
023900     END-IF                                                               
024000                                                                          
024100     MOVE 1                 TO FS-CICLO                                   
024200     MOVE 'OPEN'            TO ACCION                                     
024300     MOVE SPACES            TO LLAVE                                      
024400     PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E.            
024500 010-INICIO-E. EXIT.                                                      
024600                                                                          
024700* CARGA LA TABLA DE PRECIOS DE PLANCHADO (PRCTBL) COMPLETA A              
024800* MEMORIA. EL ARCHIVO SE MANTIENE ORDENADO ASCENDENTE POR                 
024900* CATEGORIA (WKS-PRC-CAT) PARA PERMITIR SEARCH ALL.                       
025000 020-CARGA-TABLA-PRCTBL SECTION.                                          
025100     MOVE ZEROS              TO WKS-TAB-LONG                              
025200     PERFORM 021-LEE-PRCTBL THRU 021-LEE-PRCTBL-E UNTIL FS-PRCTBL = 10.   
025300 020-CARGA-TABLA-PRCTBL-E. EXIT.                                          
025400                                                                          
025500* LEE UNA FILA DE PRCTBL Y LA AGREGA A LA TABLA EN MEMORIA SI             
025600* ESTA ACTIVA; LAS FILAS INACTIVAS SIMPLEMENTE NO SE CARGAN,              
025700* LO QUE DEJA EL DEFECTO DE Q50.00 PARA ESA CATEGORIA (CR-4802).          
025800 021-LEE-PRCTBL SECTION.                                                  
025900     READ PRCTBL-IN                                                       
026000        AT END                                                            
026100           MOVE 10                    TO FS-PRCTBL                        
026200        NOT AT END                                                        
026300           IF PRC-ACTIVA                                                  
026400              ADD  1                   TO WKS-TAB-LONG                    
026500              MOVE PRC-CATEGORIA        TO                                
026600                   WKS-PRC-CAT(WKS-TAB-LONG)                              
026700              MOVE PRC-PRECIO-POR-PIEZA TO                                
026800                   WKS-PRC-PRECIO(WKS-TAB-LONG)                           
026900           END-IF                                                         
027000     END-READ.                                                            
027100 021-LEE-PRCTBL-E. EXIT.                                                  
027200                                                                          
027300* LEE UN REGISTRO DE ORDHDR-IN Y LO CLASIFICA POR SU BYTE DE              
027400* TIPO: 'H' CIERRA EL PEDIDO ANTERIOR (SI HAY UNO EN PROCESO)             
027500* Y ABRE UNO NUEVO; 'I' VALORIZA UN RENGLON DEL PEDIDO ACTUAL.            
027600 100-LEE-Y-CLASIFICA-ORDHDR SECTION.                                      
027700     READ ORDHDR-IN                                                       
027800        AT END                                                            
027900           MOVE 1              TO WKS-FIN-ARCHIVOS                        
028000                 PERFORM 110-CIERRA-ORDEN-ANTERIOR                        
028100                        THRU 110-CIERRA-ORDEN-ANTERIOR-E                  
028200        NOT AT END                                                        
028300           ADD 1               TO WKS-LEIDOS-ORDHDR                       
028400           EVALUATE ORH-TIPO-REG                                          
028500              WHEN 'H'                                                    
028600                         PERFORM 110-CIERRA-ORDEN-ANTERIOR                
028700                                THRU 110-CIERRA-ORDEN-ANTERIOR-E          
028800                   PERFORM 120-INICIA-ORDEN THRU 120-INICIA-ORDEN-E       
028900              WHEN 'I'                                                    
029000                   PERFORM 200-VALORIZA-ITEM THRU 200-VALORIZA-ITEM-E     
029100              WHEN OTHER                                                  
029200                   MOVE WKS-OA-LLAVE    TO RJL-LLAVE-PEDIDO               
029300                   MOVE 'REGISTRO CON TIPO DESCONOCIDO EN ORDHDR'         
029400                                        TO RJL-MENSAJE                    
029500                   PERFORM 800-ESCRIBE-REJLOG THRU 800-ESCRIBE-REJLOG-E   
029600           END-EVALUATE                                                   
029700     END-READ.                                                            
029800 100-LEE-Y-CLASIFICA-ORDHDR-E. EXIT.                                      
029900                                                                          
030000* CIERRA EL PEDIDO QUE VENIA ACUMULANDOSE: APLICA EXPRESS Y               
030100* PREMIUM SOBRE EL SUBTOTAL Y ESCRIBE ORDMAS, O LO RECHAZA SI             
030200* INCUMPLIO ALGUNA REGLA DE NEGOCIO (CR-4560).                            
030300 110-CIERRA-ORDEN-ANTERIOR SECTION.                                       
030400     IF WKS-OA-LLAVE NOT = ZEROS                                          
030500        PERFORM 300-APLICA-EXPRESS THRU 300-APLICA-EXPRESS-E              
030600        PERFORM 310-APLICA-PREMIUM THRU 310-APLICA-PREMIUM-E              
030700        IF WKS-OA-ES-RECHAZO                                              
030800           MOVE WKS-OA-LLAVE        TO RJL-LLAVE-PEDIDO                   
030900           MOVE WKS-OA-MOTIVO-RECHAZO TO RJL-MENSAJE                      
031000           PERFORM 800-ESCRIBE-REJLOG THRU 800-ESCRIBE-REJLOG-E           
031100           ADD 1                    TO WKS-PEDIDOS-RECHAZADOS             
031200        ELSE                                                              
031300           PERFORM 400-ESCRIBE-ORDMAS THRU 400-ESCRIBE-ORDMAS-E           
031400           ADD 1                    TO WKS-PEDIDOS-VALORIZADOS            
031500        END-IF                                                            
031600     END-IF.                                                              
031700 110-CIERRA-ORDEN-ANTERIOR-E. EXIT.                                       
031800                                                                          
031900* INICIALIZA EL ACUMULADOR DEL NUEVO PEDIDO CON LOS DATOS DEL             
032000* ENCABEZADO RECIEN LEIDO.                                                
032100 120-INICIA-ORDEN SECTION.                                                
032200     INITIALIZE WKS-ORDEN-ACTUAL                                          
032300     MOVE ORH-LLAVE            TO WKS-OA-LLAVE                            
032400     MOVE ORH-CLIENTE-ID       TO WKS-OA-CLIENTE                          
032500     MOVE ORH-FECHA-RECOGIDA   TO WKS-OA-FEC-RECOGE                       
032600     MOVE ORH-FECHA-ENTREGA    TO WKS-OA-FEC-ENTREGA                      
032700     MOVE ORH-FLAG-EXPRESS     TO WKS-OA-EXPRESS                          
032800     MOVE ORH-FLAG-PREMIUM     TO WKS-OA-PREMIUM                          
032900     MOVE ORH-CANT-ITEMS       TO WKS-OA-CANT-ITEMS                       
033000     MOVE ORH-NOTAS            TO WKS-OA-NOTAS                            
033100     MOVE SPACES               TO WKS-OA-RESUMEN                          
033200     MOVE 1                    TO WKS-OA-RESUMEN-PTR.                     
033300 120-INICIA-ORDEN-E. EXIT.                                                
033400                                                                          
033500* DESPACHA EL RENGLON ACTUAL AL PARRAFO DE PRECIO SEGUN EL                
033600* TIPO DE SERVICIO Y ESCRIBE EL RENGLON VALORIZADO EN ORDITM.             
033700 200-VALORIZA-ITEM SECTION.                                               
033800     MOVE 'N'                  TO WKS-ITEM-RECHAZADO                      
033900     MOVE ZEROS            TO WKS-LINEA-TOTAL WKS-PRECIO-UNITARIO         
034000     MOVE SPACES               TO WKS-SERVICIO-UNIDAD                     
034100     EVALUATE ORI-TIPO-SERVICIO                                           
034200        WHEN 'LAUNDRY_WASH_ONLY'                                          
034300             PERFORM 210-PRECIO-LAVADO-SOLO THRU 210-PRECIO-LAVADO-SOLO-E 
034400        WHEN 'DRY_CLEANING'                                               
034500             PERFORM 220-PRECIO-TINTORERIA THRU 220-PRECIO-TINTORERIA-E   
034600        WHEN 'PRESSING_IRON_ONLY'                                         
034700             PERFORM 230-PRECIO-PLANCHADO THRU 230-PRECIO-PLANCHADO-E     
034800        WHEN 'WASH_AND_IRON'                                              
034900                   PERFORM 240-PRECIO-LAVADO-PLANCHA                      
035000                          THRU 240-PRECIO-LAVADO-PLANCHA-E                
035100        WHEN 'EXPRESS_SERVICE'                                            
035200             CONTINUE                                                     
035300        WHEN 'PREMIUM_DELICATE_CARE'                                      
035400             CONTINUE                                                     
035500        WHEN OTHER                                                        
035600             MOVE 'Y'             TO WKS-ITEM-RECHAZADO                   
035700             MOVE WKS-OA-LLAVE    TO RJL-LLAVE-PEDIDO                     
035800             MOVE 'TIPO DE SERVICIO NO RECONOCIDO EN RENGLON'             
035900                                  TO RJL-MENSAJE                          
036000             PERFORM 800-ESCRIBE-REJLOG THRU 800-ESCRIBE-REJLOG-E         
036100     END-EVALUATE                                                         
036200     IF NOT WKS-ITEM-ES-RECHAZO                                           
036300        ADD WKS-LINEA-TOTAL       TO WKS-OA-SUBTOTAL                      
036400        PERFORM 250-ESCRIBE-ORDITM THRU 250-ESCRIBE-ORDITM-E              
036500        ELSE                                                              
036600           MOVE 'Y'                  TO WKS-OA-RECHAZADA                  
036700           MOVE 'RENGLON CON PRECIO NO CALCULABLE, SE RECHAZA EL PEDIDO'  
036800                                     TO WKS-OA-MOTIVO-RECHAZO             
036900     END-IF.                                                              
037000 200-VALORIZA-ITEM-E. EXIT.                                               
037100                                                                          
037200* LAUNDRY_WASH_ONLY: Q250.00 POR KILOGRAMO. REQUIERE PESO > 0             
037300* (REGLA CALCULATEWASHONLY).                                              
037400 210-PRECIO-LAVADO-SOLO SECTION.                                          
037500     IF ORI-CANTIDAD-KG > ZEROS                                           
037600        COMPUTE WKS-LINEA-TOTAL ROUNDED =                                 
037700                250 * ORI-CANTIDAD-KG                                     
037800        MOVE 250                 TO WKS-PRECIO-UNITARIO                   
037900        MOVE 'KG'                TO WKS-SERVICIO-UNIDAD                   
038000        MOVE 'LAUNDRY_WASH_ONLY'  TO WKS-SVC-NOMBRE                       
038100        PERFORM 260-AGREGA-RESUMEN THRU 260-AGREGA-RESUMEN-E              
038200     ELSE                                                                 
038300        MOVE 'Y'                 TO WKS-ITEM-RECHAZADO                    
038400        MOVE WKS-OA-LLAVE        TO RJL-LLAVE-PEDIDO                      
038500        MOVE 'LAVADO: PESO AUSENTE O MENOR O IGUAL A CERO'                
038600                                 TO RJL-MENSAJE                           
038700        PERFORM 800-ESCRIBE-REJLOG THRU 800-ESCRIBE-REJLOG-E              
038800     END-IF.                                                              
038900 210-PRECIO-LAVADO-SOLO-E. EXIT.                                          
039000                                                                          
039100* DRY_CLEANING: Q400.00 POR KILOGRAMO. REQUIERE PESO > 0                  
039200* (REGLA CALCULATEDRYCLEANING).                                           
039300 220-PRECIO-TINTORERIA SECTION.                                           
039400     IF ORI-CANTIDAD-KG > ZEROS                                           
039500        COMPUTE WKS-LINEA-TOTAL ROUNDED =                                 
039600                400 * ORI-CANTIDAD-KG                                     
039700        MOVE 400                 TO WKS-PRECIO-UNITARIO                   
039800        MOVE 'KG'                TO WKS-SERVICIO-UNIDAD                   
039900        MOVE 'DRY_CLEANING'       TO WKS-SVC-NOMBRE                       
040000        PERFORM 260-AGREGA-RESUMEN THRU 260-AGREGA-RESUMEN-E              
040100     ELSE                                                                 
040200        MOVE 'Y'                 TO WKS-ITEM-RECHAZADO                    
040300        MOVE WKS-OA-LLAVE        TO RJL-LLAVE-PEDIDO                      
040400        MOVE 'TINTORERIA: PESO AUSENTE O MENOR O IGUAL A CERO'            
040500                                 TO RJL-MENSAJE                           
040600        PERFORM 800-ESCRIBE-REJLOG THRU 800-ESCRIBE-REJLOG-E              
040700     END-IF.                                                              
040800 220-PRECIO-TINTORERIA-E. EXIT.                                           
040900                                                                          
041000* PRESSING_IRON_ONLY: PRECIO POR PIEZA SEGUN LA CATEGORIA, DE             
041100* LA TABLA WKS-TABLA-PRCTBL (SEARCH ALL); Q50.00 POR DEFECTO SI           
041200* LA CATEGORIA NO ESTA EN LA TABLA (CR-4802). REQUIERE AL MENOS           
041300* UNA PIEZA (REGLA CALCULATEPRESSING).                                    
041400 230-PRECIO-PLANCHADO SECTION.                                            
041500     IF ORI-CANT-PLANCHA > ZEROS                                          
041600        MOVE 50                  TO WKS-PRECIO-UNITARIO                   
041700        IF WKS-TAB-LONG > ZEROS                                           
041800           SEARCH ALL WKS-DATOS-PRCTBL                                    
041900              AT END                                                      
042000                 CONTINUE                                                 
042100              WHEN WKS-PRC-CAT(WKS-I) = ORI-CATEGORIA-PLANCHA             
042200                 MOVE WKS-PRC-PRECIO(WKS-I) TO WKS-PRECIO-UNITARIO        
042300           END-SEARCH                                                     
042400        END-IF                                                            
042500        COMPUTE WKS-LINEA-TOTAL ROUNDED =                                 
042600                WKS-PRECIO-UNITARIO * ORI-CANT-PLANCHA                    
042700        MOVE 'CATEGORY_ITEM'      TO WKS-SERVICIO-UNIDAD                  
042800        ADD ORI-CANT-PLANCHA      TO WKS-OA-TOTAL-PIEZAS                  
042900        MOVE 'PRESSING_IRON_ONLY' TO WKS-SVC-NOMBRE                       
043000        PERFORM 260-AGREGA-RESUMEN THRU 260-AGREGA-RESUMEN-E              
043100     ELSE                                                                 
043200        MOVE 'Y'                 TO WKS-ITEM-RECHAZADO                    
043300        MOVE WKS-OA-LLAVE        TO RJL-LLAVE-PEDIDO                      
043400        MOVE 'PLANCHADO: SE REQUIERE CATEGORIA Y CANTIDAD > 0'            
043500                                 TO RJL-MENSAJE                           
043600        PERFORM 800-ESCRIBE-REJLOG THRU 800-ESCRIBE-REJLOG-E              
043700     END-IF.                                                              
043800 230-PRECIO-PLANCHADO-E. EXIT.                                            
043900                                                                          
044000* WASH_AND_IRON: Q250.00 POR KILOGRAMO MAS Q25.00 POR PIEZA.              
044100* REQUIERE PESO > 0 Y CANTIDAD DE PIEZAS > 0 (REGLA                       
044200* CALCULATEWASHANDIRON).                                                  
044300 240-PRECIO-LAVADO-PLANCHA SECTION.                                       
044400     IF ORI-CANTIDAD-KG > ZEROS AND ORI-CANT-PIEZAS > ZEROS               
044500        COMPUTE WKS-LINEA-TOTAL ROUNDED =                                 
044600                (250 * ORI-CANTIDAD-KG) +                                 
044700                (25 * ORI-CANT-PIEZAS)                                    
044800        MOVE 250                 TO WKS-PRECIO-UNITARIO                   
044900        MOVE 'KG'                TO WKS-SERVICIO-UNIDAD                   
045000        ADD ORI-CANT-PIEZAS       TO WKS-OA-TOTAL-PIEZAS                  
045100        MOVE 'WASH_AND_IRON'      TO WKS-SVC-NOMBRE                       
045200        PERFORM 260-AGREGA-RESUMEN THRU 260-AGREGA-RESUMEN-E              
045300     ELSE                                                                 
045400        MOVE 'Y'                 TO WKS-ITEM-RECHAZADO                    
045500        MOVE WKS-OA-LLAVE        TO RJL-LLAVE-PEDIDO                      
045600        MOVE 'LAVADO Y PLANCHADO: SE REQUIERE PESO Y PIEZAS > 0'          
045700                                 TO RJL-MENSAJE                           
045800        PERFORM 800-ESCRIBE-REJLOG THRU 800-ESCRIBE-REJLOG-E              
045900     END-IF.                                                              
046000 240-PRECIO-LAVADO-PLANCHA-E. EXIT.                                       
046100                                                                          
046200* ESCRIBE EL RENGLON VALORIZADO EN ORDITM-OUT.                            
046300 250-ESCRIBE-ORDITM SECTION.                                              
046400     MOVE WKS-OA-LLAVE         TO OIT-LLAVE-PEDIDO                        
046500     MOVE ORI-TIPO-SERVICIO    TO OIT-TIPO-SERVICIO                       
046600     MOVE WKS-SERVICIO-UNIDAD  TO OIT-UNIDAD-SERVICIO                     
046700     MOVE ORI-CANTIDAD-KG      TO OIT-CANTIDAD-KG                         
046800     MOVE ORI-CANT-PIEZAS      TO OIT-CANT-PIEZAS                         
046900     MOVE ORI-CATEGORIA-PLANCHA TO OIT-CATEGORIA-PLANCHA                  
047000     MOVE WKS-PRECIO-UNITARIO  TO OIT-PRECIO-UNITARIO                     
047100     MOVE WKS-LINEA-TOTAL      TO OIT-IMPORTE-LINEA                       
047200     WRITE REG-ORDITM                                                     
047300     IF FS-ORDITM = 0                                                     
047400        ADD 1                  TO WKS-ESCRITOS-ORDITM                     
047500     ELSE                                                                 
047600        MOVE 3                 TO FS-CICLO                                
047700        MOVE 'WRITE'           TO ACCION                                  
047800        MOVE WKS-OA-LLAVE      TO LLAVE                                   
047900        PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E          
048000     END-IF.                                                              
048100 250-ESCRIBE-ORDITM-E. EXIT.                                              
048200                                                                          
048300* RECARGO EXPRESS: SUBTOTAL X 1.25, SIN CONDICION MINIMA.                 
048400 300-APLICA-EXPRESS SECTION.                                              
048500     IF WKS-OA-EXPRESS = 'Y'                                              
048600        COMPUTE WKS-OA-SUBTOTAL ROUNDED =                                 
048700                WKS-OA-SUBTOTAL * 1.25                                    
048800        MOVE 'EXPRESS'            TO WKS-SVC-NOMBRE                       
048900        PERFORM 260-AGREGA-RESUMEN THRU 260-AGREGA-RESUMEN-E              
049000     END-IF.                                                              
049100 300-APLICA-EXPRESS-E. EXIT.                                              
049200                                                                          
049300* RECARGO DE CUIDADO PREMIUM: Q400.00 POR CADA PIEZA DEL                  
049400* PEDIDO (ITEM-COUNT + PRESSING-COUNT ACUMULADOS). SE RECHAZA             
049500* EL PEDIDO SI EL TOTAL DE PIEZAS ES CERO (REGLA                          
049600* APPLYPREMIUMCARE, CR-4560).                                             
049700 310-APLICA-PREMIUM SECTION.                                              
049800     IF WKS-OA-PREMIUM = 'Y'                                              
049900        IF WKS-OA-TOTAL-PIEZAS = ZEROS                                    
050000           MOVE 'Y'              TO WKS-OA-RECHAZADA                      
050100           MOVE 'CUIDADO PREMIUM SOLICITADO SIN PIEZAS DEL PEDIDO'        
050200                                 TO WKS-OA-MOTIVO-RECHAZO                 
050300        ELSE                                                              
050400           COMPUTE WKS-OA-SUBTOTAL ROUNDED =                              
050500                   WKS-OA-SUBTOTAL +                                      
050600                   (400 * WKS-OA-TOTAL-PIEZAS)                            
050700           MOVE 'PREMIUM'         TO WKS-SVC-NOMBRE                       
050800           PERFORM 260-AGREGA-RESUMEN THRU 260-AGREGA-RESUMEN-E           
050900        END-IF                                                            
051000     END-IF.                                                              
051100 310-APLICA-PREMIUM-E. EXIT.                                              
051200                                                                          
051300* ARMA WKS-OA-RESUMEN (TEXTO LIBRE) CON LOS NOMBRES DE LOS                
051400* SERVICIOS Y RECARGOS APLICADOS AL PEDIDO, SEPARADOS POR COMA,           
051500* PARA EL LAYOUT ORD-RESUMEN-SERVICIO (CR-4960). SE INVOCA                
051600* DESDE 210/220/230/240 Y DESDE 300/310 CUANDO CORRESPONDE.               
051700 260-AGREGA-RESUMEN SECTION.                                              
051800     IF WKS-OA-RESUMEN-PTR > 1                                            
051900        STRING ', '                DELIMITED BY SIZE                      
052000               INTO WKS-OA-RESUMEN                                        
052100               WITH POINTER WKS-OA-RESUMEN-PTR                            
052200     END-IF                                                               
052300     STRING WKS-SVC-NOMBRE         DELIMITED BY SPACE                     
052400            INTO WKS-OA-RESUMEN                                           
052500            WITH POINTER WKS-OA-RESUMEN-PTR.                              
052600 260-AGREGA-RESUMEN-E. EXIT.                                              
052700                                                                          
052800                                                                          
052900* CALCULA EL SLOT DE ORDMAS POR RESIDUO DE LA LLAVE DEL PEDIDO            
053000* Y ESCRIBE EL MAESTRO (CR-4911).                                         
053100 400-ESCRIBE-ORDMAS SECTION.                                              
053200     PERFORM 410-CALCULA-SLOT-ORDEN THRU 410-CALCULA-SLOT-ORDEN-E         
053300     MOVE WKS-OA-LLAVE         TO ORD-LLAVE                               
053400     MOVE WKS-OA-CLIENTE       TO ORD-CLIENTE-ID                          
053500     MOVE WKS-OA-RESUMEN       TO ORD-RESUMEN-SERVICIO                    
053600     MOVE WKS-OA-CANT-ITEMS    TO ORD-CANTIDAD                            
053700     MOVE 'ORDER'              TO ORD-UNIDAD                              
053800     MOVE WKS-OA-SUBTOTAL      TO ORD-PRECIO                              
053900     MOVE WKS-OA-FEC-RECOGE    TO ORD-FECHA-RECOGIDA                      
054000     MOVE WKS-OA-FEC-ENTREGA   TO ORD-FECHA-ENTREGA                       
054100     MOVE 'PENDING'            TO ORD-ESTADO                              
054200     MOVE SPACES               TO ORD-METODO-PAGO                         
054300     MOVE 'PENDING'            TO ORD-ESTADO-PAGO                         
054400     MOVE WKS-OA-NOTAS         TO ORD-NOTAS                               
054500     WRITE REG-ORDMAS                                                     
054600     IF FS-ORDMAS = 0                                                     
054700        CONTINUE                                                          
054800     ELSE                                                                 
054900        MOVE 4                 TO FS-CICLO                                
055000        MOVE 'WRITE'           TO ACCION                                  
055100        MOVE WKS-OA-LLAVE      TO LLAVE                                   
055200        PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E          
055300     END-IF.                                                              
055400 400-ESCRIBE-ORDMAS-E. EXIT.                                              
055500                                                                          
055600* SLOT = RESIDUO(LLAVE / MODULO) + 1; WKS-SLOT-MODULO ES UN               
055700* PRIMO POR ENCIMA DEL VOLUMEN ESPERADO DE PEDIDOS DE UNA SOLA            
055800* CORRIDA (CR-4911). SIN FUNCION INTRINSECA, SOLO DIVIDE.                 
055900 410-CALCULA-SLOT-ORDEN SECTION.                                          
056000     DIVIDE WKS-OA-LLAVE BY WKS-SLOT-MODULO                               
056100            GIVING WKS-SLOT-COCIENTE                                      
056200            REMAINDER WKS-SLOT-RESTO                                      
056300     COMPUTE WKS-SLOT-ORDMAS = WKS-SLOT-RESTO + 1.                        
056400 410-CALCULA-SLOT-ORDEN-E. EXIT.                                          
056500                                                                          
056600* ESCRIBE UNA LINEA EN LA BITACORA DE RECHAZOS.                           
056700 800-ESCRIBE-REJLOG SECTION.                                              
056800     WRITE REG-REJLOG                                                     
056900     IF FS-REJLOG = 0                                                     
057000        ADD 1                  TO WKS-CONTADOR-ERRORES                    
057100     ELSE                                                                 
057200        DISPLAY 'ERROR AL GRABAR REJLOG: ' RJL-LLAVE-PEDIDO               
057300        DISPLAY 'FILE STATUS DE REJLOG          : ' FS-REJLOG             
057400        MOVE 91                TO RETURN-CODE                             
057500        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E            
057600        STOP RUN                                                          
057700     END-IF.                                                              
057800 800-ESCRIBE-REJLOG-E. EXIT.                                              
057900                                                                          
058000* RUTINA COMUN DE FILE STATUS EXTENDIDO, UNA RAMA POR ARCHIVO             
058100* CON ACCESO RELATIVE/INDEXED (ORDMAS).                                   
058200 FILE-STATUS-EXTENDED SECTION.                                            
058300     IF FS-ORDMAS NOT = 0                                                 
058400        MOVE 'ORDMAS'          TO ARCHIVO                                 
058500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
058600                              LLAVE, FS-ORDMAS, FSE-ORDMAS                
058700        MOVE 91                TO RETURN-CODE                             
058800        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E            
058900        STOP RUN                                                          
059000     END-IF.                                                              
059100 FILE-STATUS-EXTENDED-E. EXIT.                                            
059200                                                                          
059300* TOTALES DE CONTROL DE LA CORRIDA.                                       
059400 900-ESTADISTICAS SECTION.                                                
059500     DISPLAY                                                              
059600     '**********************************************************'         
059700     DISPLAY                                                              
059800     '*     E S T A D I S T I C A S  -  L N D P R C 0 1        *'         
059900     DISPLAY                                                              
060000     '**********************************************************'         
060100                                                                          
060200     MOVE WKS-LEIDOS-ORDHDR       TO WKS-MASK                             
060300     DISPLAY 'TOTAL REGISTROS LEIDOS DE ORDHDR      : ' WKS-MASK          
060400     MOVE WKS-ESCRITOS-ORDITM     TO WKS-MASK                             
060500     DISPLAY 'TOTAL RENGLONES ESCRITOS EN ORDITM     : ' WKS-MASK         
060600     MOVE WKS-PEDIDOS-VALORIZADOS TO WKS-MASK                             
060700     DISPLAY 'TOTAL PEDIDOS VALORIZADOS ORDMAS       : ' WKS-MASK         
060800     MOVE WKS-PEDIDOS-RECHAZADOS  TO WKS-MASK                             
060900     DISPLAY 'TOTAL PEDIDOS RECHAZADOS              : ' WKS-MASK          
061000     MOVE WKS-CONTADOR-ERRORES    TO WKS-MASK                             
061100     DISPLAY 'TOTAL RENGLONES EN BITACORA REJLOG     : ' WKS-MASK         
061200     DISPLAY                                                              
061300     '**********************************************************'.        
061400 900-ESTADISTICAS-E. EXIT.                                                
061500                                                                          
061600 950-CIERRA-ARCHIVOS SECTION.                                             
061700     CLOSE ORDHDR-IN, PRCTBL-IN, ORDITM-OUT, ORDMAS, REJLOG-OUT.          
061800 950-CIERRA-ARCHIVOS-E. EXIT.                                             
