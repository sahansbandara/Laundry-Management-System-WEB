000100*****************************************************************         
000200*          O R D U P D  --  SOLICITUDES DE ACTUALIZACION                  
000300*****************************************************************         
000400* COPY     : ORDUPD                                                       
000500* USO      : FD ORDUPD-IN EN LNDORD02. CADA                               
000600*            RENGLON ES UNA SOLICITUD DE TRANSICION DE                    
000700*            ESTADO, CANCELACION O VALIDACION DE FECHAS                   
000800*            SOBRE UN PEDIDO YA EXISTENTE EN ORDMAS.                      
000900* HISTORIA :                                                              
001000*  1993-12-06 EEDR CR-4533 VERSION ORIGINAL DEL LAYOUT                    
001100*****************************************************************         
001200                                                                          
001300 01  REG-ORDUPD.                                                          
001400     05  OUP-TIPO-SOLICITUD        PIC X(01).                             
001500         88  OUP-ES-TRANSICION            VALUE 'T'.                      
001600         88  OUP-ES-CANCELACION           VALUE 'C'.                      
001700         88  OUP-ES-VALIDA-FECHAS         VALUE 'F'.                      
001800     05  OUP-LLAVE-PEDIDO          PIC S9(09).                            
001900     05  OUP-ESTADO-NUEVO          PIC X(11).                             
002000     05  OUP-TIPO-SOLICITANTE      PIC X(01).                             
002100         88  OUP-SOLICITA-CLIENTE         VALUE 'C'.                      
002200         88  OUP-SOLICITA-ADMIN           VALUE 'A'.                      
002300     05  OUP-CLIENTE-ID            PIC S9(09).                            
002400     05  OUP-MOTIVO-CANCELACION    PIC X(60).                             
002500     05  OUP-FECHA-RECOGIDA        PIC X(08).                             
002600     05  OUP-FECHA-ENTREGA         PIC X(08).                             
002700     05  OUP-FECHA-CORRIDA         PIC X(08).                             
002800     05  FILLER                    PIC X(22).                             
