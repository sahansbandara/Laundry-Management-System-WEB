000100******************************************************************        
000200*      P R C T B L  --  TARIFARIO DE PLANCHADO POR CATEGORIA              
000300******************************************************************        
000400* COPY     : PRCTBL                                                       
000500* USO      : FD PRCTBL EN LNDPRC01. SE LEE UNA SOLA VEZ AL                
000600*            INICIO DE LA CORRIDA Y SE CARGA A LA TABLA                   
000700*            WKS-TABLA-PRCTBL (OCCURS, SEARCH ALL POR                     
000800*            PRC-CATEGORIA). SI LA CATEGORIA NO APARECE O SU              
000900*            FILA NO ESTA ACTIVA SE USA LA TARIFA POR DEFECTO             
001000*            (50.00) CODIFICADA EN 300-APLICA-EXPRESS/PRECIO.             
001100* HISTORIA :                                                              
001200*  1993-11-02 PEDR CR-4471 VERSION ORIGINAL DEL LAYOUT                    
001300******************************************************************        
001400                                                                          
001500 01  REG-PRCTBL.                                                          
001600     05  PRC-CATEGORIA             PIC X(10).                             
001700     05  PRC-PRECIO-POR-PIEZA      PIC S9(5)V99 COMP-3.                   
001800     05  PRC-FLAG-ACTIVO           PIC X(01).                             
001900         88  PRC-ACTIVA                     VALUE 'Y'.                    
002000     05  FILLER                    PIC X(05).                             
