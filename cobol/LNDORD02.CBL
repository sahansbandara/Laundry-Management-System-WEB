000100                                                                          
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.                    LNDORD02.                                 
000400 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.               
000500 INSTALLATION.                  LAVANDERIA CENTRAL.                       
000600 DATE-WRITTEN.                  12/06/1993.                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.                      CONFIDENCIAL - USO INTERNO.               
000900*****************************************************************         
001000*  TLCU2C02  --  LNDORD02                                                 
001100*  APLICACION  : LAVANDERIA                                               
001200*  TIPO        : BATCH                                                    
001300*  DESCRIPCION : VALIDA TRANSICIONES DE ESTADO, CANCELA-                  
001400*                CIONES Y FECHAS DE RECOGIDA/ENTREGA SOBRE                
001500*                PEDIDOS YA EXISTENTES EN ORDMAS. ACTUALIZA               
001600*                ORD-ESTADO Y ACUMULA TOTALES DE CONTROL POR              
001700*                ESTADO RESULTANTE.                                       
001800*  ARCHIVOS    : ORDUPD(E) ORDMAS(E/S) RCHORD(S)                          
001900*****************************************************************         
002000*  H I S T O R I A L   D E   C A M B I O S                                
002100*  FECHA      PROG  TICKET    DESCRIPCION                                 
002200*  ---------- ----  --------  ---------------------------------           
002300*  1993-12-06 EEDR  CR-4533   VERSION ORIGINAL, TOMADA DE LA              
002400*                             DEPENDENCIA DE BROWSE DE CUENTAS.           
002500*  1994-04-02 EEDR  CR-4549   TABLA DE TRANSICIONES VALIDAS               
002600*                             PENDING/IN_PROGRESS/READY.                  
002700*  1995-01-11 MRLS  CR-4555   CANCELACION DE CLIENTE SOLO                 
002800*                             DESDE PENDING, CON VALIDACION               
002900*                             DE PROPIETARIO DEL PEDIDO.                  
003000*  1995-07-19 MRLS  CR-4572   CANCELACION DE ADMINISTRADOR                
003100*                             DESDE CUALQUIER ESTADO NO                   
003200*                             TERMINAL, CON BITACORA PROPIA.              
003300*  1996-11-14 JPCH  CR-4615   VALIDACION DE FECHAS DE RECOGIDA            
003400*                             Y ENTREGA (VALIDATEORDERDATES).             
003500*  1998-12-04 EDRD  CR-4700   REVISION Y2K - FECHAS DE LA                 
003600*                             SOLICITUD PASAN A CCYYMMDD.                 
003700*  1999-01-19 EDRD  CR-4705   PRUEBA DE VUELTA DE SIGLO SOBRE             
003800*                             FECHAS DE RECOGIDA Y ENTREGA.               
003900*  2002-03-08 RVCL  CR-4833   NO-OP DE TRANSICION AL MISMO                
004000*                             ESTADO SIEMPRE PERMITIDO.                   
004100*  2005-09-27 RVCL  CR-4944   BITACORA DE RECHAZOS UNIFICADA              
004200*                             (RCHORD) PARA LAS TRES FAMILIAS             
004300*                             DE SOLICITUD.                               
004400*  2010-02-16 NPMZ  CR-5150   NOTAS DEL PEDIDO SE AMPLIAN CON             
004500*                             EL MOTIVO DE CANCELACION.                   
004600*  2013-04-29 NPMZ  CR-5288   CONTADORES DE TRANSICION POR                
004700*                             ESTADO RESULTANTE.                          
004800*****************************************************************         
004900                                                                          
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SPECIAL-NAMES.                 C01 IS TOP-OF-FORM.                       
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500*****************************************************************         
005600*            A R C H I V O S   D E   E N T R A D A                        
005700*****************************************************************         
005800     SELECT ORDUPD-IN ASSIGN  TO ORDUPD                                   
005900            ORGANIZATION     IS SEQUENTIAL                                
006000            FILE STATUS      IS FS-ORDUPD.                                
006100*****************************************************************         
006200*            A R C H I V O S   D E   S A L I D A                          
006300*****************************************************************         
006400     SELECT ORDMAS     ASSIGN TO ORDMAS                                   
006500            ORGANIZATION     IS RELATIVE                                  
006600            ACCESS MODE      IS DYNAMIC                                   
006700            RELATIVE KEY     IS WKS-SLOT-ORDMAS                           
006800            FILE STATUS      IS FS-ORDMAS                                 
006900                                FSE-ORDMAS.                               
007000     SELECT RCHORD-OUT ASSIGN TO RCHORD                                   
007100            ORGANIZATION     IS SEQUENTIAL                                
007200            FILE STATUS      IS FS-RCHORD.                                
007300                                                                          
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600*1 -->SOLICITUDES DE TRANSICION, CANCELACION Y FECHAS                     
007700 FD  ORDUPD-IN.                                                           
007800     COPY ORDUPD.                                                         
007900*2 -->MAESTRO DE PEDIDOS, UN REGISTRO POR PEDIDO                          
008000 FD  ORDMAS.                                                              
008100     COPY ORDMAS.                                                         
008200*3 -->BITACORA DE SOLICITUDES RECHAZADAS POR REGLA DE                     
008300*   NEGOCIO O POR PEDIDO INEXISTENTE                                      
008400 FD  RCHORD-OUT.                                                          
008500 01  REG-RCHORD.                                                          
008600     05  RCH-LLAVE-PEDIDO          PIC S9(09).                            
008700     05  FILLER                    PIC X(01)    VALUE '|'.                
008800     05  RCH-MENSAJE               PIC X(60).                             
008900     05  FILLER                    PIC X(29).                             
009000                                                                          
009100 WORKING-STORAGE SECTION.                                                 
009200*****************************************************************         
009300*               C A M P O S    D E    T R A B A J O                       
009400*****************************************************************         
009500 01  WKS-CAMPOS-DE-TRABAJO.                                               
009600     05  WKS-PROGRAMA              PIC X(08)          VALUE               
009700                                                      "LNDORD02".         
009800*    FLAGS DE FIN DE ARCHIVO                                              
009900     05  WKS-FIN-ARCHIVOS          PIC 9(01)          VALUE ZEROS.        
010000         88  WKS-END-ORDUPD                           VALUE 1.            
010100     05  FILLER                   PIC X(01)         VALUE SPACES.         
010200                                                                          
010300*****************************************************************         
010400*  T A B L A   D E   T R A N S I C I O N E S   V A L I D A S              
010500*****************************************************************         
010600* PARRAFO 200-VALIDA-TRANSICION BUSCA ESTA TABLA POR EL PAR               
010700* (ESTADO ACTUAL, ESTADO NUEVO); SI NO APARECE, SE RECHAZA                
010800* LA SOLICITUD (CR-4549). LA TRANSICION AL MISMO ESTADO                   
010900* SIEMPRE SE PERMITE Y SE VALIDA APARTE (CR-4833).                        
011000 01  WKS-TABLA-TRANSICIONES.                                              
011100     05  FILLER                    PIC X(22)          VALUE               
011200         'PENDING    IN_PROGRESS'.                                        
011300     05  FILLER                    PIC X(22)          VALUE               
011400         'PENDING    CANCELLED  '.                                        
011500     05  FILLER                    PIC X(22)          VALUE               
011600         'IN_PROGRESSREADY      '.                                        
011700     05  FILLER                    PIC X(22)          VALUE               
011800         'IN_PROGRESSCANCELLED  '.                                        
011900     05  FILLER                    PIC X(22)          VALUE               
012000         'READY      DELIVERED  '.                                        
012100     05  FILLER                    PIC X(22)          VALUE               
012200         'READY      CANCELLED  '.                                        
012300 01  WKS-TRANSICIONES-R REDEFINES WKS-TABLA-TRANSICIONES.                 
012400     05  WKS-TRANS-FILA            OCCURS 6 TIMES                         
012500                                   INDEXED BY WKS-T.                      
012600         10  WKS-TRANS-ACTUAL      PIC X(11).                             
012700         10  WKS-TRANS-NUEVO       PIC X(11).                             
012800                                                                          
012900*****************************************************************         
013000*     C A M P O S   D E   L A   S O L I C I T U D   A C T                 
013100*****************************************************************         
013200 01  WKS-SOLICITUD-ACTUAL.                                                
013300     05  WKS-SOL-RECHAZADA         PIC X(01)          VALUE 'N'.          
013400         88  WKS-SOL-ES-RECHAZO                        VALUE 'Y'.         
013500     05  WKS-SOL-MOTIVO-RECHAZO   PIC X(60)          VALUE SPACES.        
013600                                                                          
013700*****************************************************************         
013800*  R E D E F I N E S   D E   F E C H A S   D E   S O L I C                
013900*****************************************************************         
014000 01  WKS-FEC-RECOGE-SOL           PIC X(08)          VALUE SPACES.        
014100 01  WKS-FEC-RECOGE-SOL-R REDEFINES WKS-FEC-RECOGE-SOL.                   
014200     05  WKS-FRS-CCYYMMDD          PIC 9(08).                             
014300 01  WKS-FEC-ENTREGA-SOL          PIC X(08)          VALUE SPACES.        
014400 01  WKS-FEC-ENTREGA-SOL-R REDEFINES WKS-FEC-ENTREGA-SOL.                 
014500     05  WKS-FES-CCYYMMDD          PIC 9(08).                             
014600 01  WKS-FECHA-CORRIDA            PIC X(08)          VALUE SPACES.        
014700 01  WKS-FEC-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.                       
014800     05  WKS-FCR-CCYYMMDD          PIC 9(08).                             
014900                                                                          
015000*****************************************************************         
015100*        C O N T A D O R E S   E S T A D I S T I C A S                    
015200*****************************************************************         
015300 77  WKS-SLOT-MODULO               PIC S9(04) COMP    VALUE +9973.        
015400 77  WKS-SLOT-COCIENTE             PIC S9(09) COMP    VALUE ZEROS.        
015500 77  WKS-SLOT-RESTO                PIC S9(04) COMP    VALUE ZEROS.        
015600 77  WKS-SLOT-ORDMAS               PIC 9(09)  COMP    VALUE ZEROS.        
015700 77  WKS-LEIDOS-ORDUPD             PIC 9(07)  COMP    VALUE ZEROS.        
015800 77  WKS-TRANS-APLICADAS           PIC 9(07)  COMP    VALUE ZEROS.        
015900 77  WKS-TRANS-PENDING             PIC 9(07)  COMP    VALUE ZEROS.        
016000 77  WKS-TRANS-INPROGRESS          PIC 9(07)  COMP    VALUE ZEROS.        
016100 77  WKS-TRANS-READY               PIC 9(07)  COMP    VALUE ZEROS.        
016200 77  WKS-TRANS-DELIVERED           PIC 9(07)  COMP    VALUE ZEROS.        
016300 77  WKS-TRANS-CANCELLED           PIC 9(07)  COMP    VALUE ZEROS.        
016400 77  WKS-SOLICITUDES-RECHAZADAS    PIC 9(07)  COMP    VALUE ZEROS.        
016500 77  WKS-MASK                      PIC Z,ZZZ,ZZ9.                         
016600                                                                          
016700*****************************************************************         
016800*         V A R I A B L E S   D E   F I L E   S T A T U S                 
016900*****************************************************************         
017000 01  FS-ORDUPD                     PIC 9(02)          VALUE ZEROS.        
017100 01  FS-ORDMAS                     PIC 9(02)          VALUE ZEROS.        
017200 01  FS-RCHORD                     PIC 9(02)          VALUE ZEROS.        
017300 01  FS-CICLO                      PIC 9(02)          VALUE ZEROS.        
017400 01  FSE-ORDMAS.                                                          
017500     05  FSE-RETURN                PIC S9(04) COMP-5  VALUE ZEROS.        
017600     05  FSE-FUNCTION              PIC S9(04) COMP-5  VALUE ZEROS.        
017700     05  FSE-FEEDBACK              PIC S9(04) COMP-5  VALUE ZEROS.        
017800* VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO               
017900 01  PROGRAMA                     PIC X(08)          VALUE SPACES.        
018000 01  ARCHIVO                      PIC X(08)          VALUE SPACES.        
018100 01  ACCION                       PIC X(10)          VALUE SPACES.        
018200 01  LLAVE                        PIC X(32)          VALUE SPACES.        
018300                                                                          
018400 PROCEDURE DIVISION.                                                      
018500 000-MAIN SECTION.                                                        
018600     PERFORM 010-INICIO THRU 010-INICIO-E                                 
018700     PERFORM 100-LEE-ORDUPD THRU 100-LEE-ORDUPD-E UNTIL WKS-END-ORDUPD    
018800     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E                     
018900     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E               
019000     STOP RUN.                                                            
019100 000-MAIN-E. EXIT.                                                        
019200                                                                          
019300* ABRE ARCHIVOS Y RECIBE LA FECHA DE CORRIDA DESDE SYSIN,                 
019400* USADA COMO "AHORA" EN VALIDATEORDERDATES (CR-4615).                     
019500 010-INICIO SECTION.                                                      
019600     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN                                  
019700                                                                          
019800     OPEN INPUT  ORDUPD-IN                                                
019900     OPEN OUTPUT RCHORD-OUT                                               
020000     OPEN I-O    ORDMAS                                                   
020100                                                                          
020200     IF FS-ORDUPD NOT = 0                                                 
020300        DISPLAY '***********************************************'         
020400        DISPLAY '*  ERROR AL ABRIR ORDUPD-IN                  *'          
020500        DISPLAY '***********************************************'         
020600        DISPLAY '* FILE STATUS DE ORDUPD  : ' FS-ORDUPD                   
020700        MOVE 91                TO RETURN-CODE                             
020800        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E            
020900        STOP RUN                                                          
021000     END-IF                                                               
021100                                                                          
021200     MOVE 1                 TO FS-CICLO                                   
021300     MOVE 'OPEN'            TO ACCION                                     
021400     MOVE SPACES            TO LLAVE                                      
021500     PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E.            
021600 010-INICIO-E. EXIT.                                                      
021700                                                                          
021800* LEE UNA SOLICITUD Y LA DESPACHA SEGUN SU TIPO.                          
021900 100-LEE-ORDUPD SECTION.                                                  
022000     READ ORDUPD-IN                                                       
022100        AT END                                                            
022200           MOVE 1              TO WKS-FIN-ARCHIVOS                        
022300        NOT AT END                                                        
022400           ADD 1               TO WKS-LEIDOS-ORDUPD                       
022500           PERFORM 110-BUSCA-ORDEN THRU 110-BUSCA-ORDEN-E                 
022600           IF WKS-SOL-ES-RECHAZO                                          
022700              PERFORM 800-ESCRIBE-RCHORD THRU 800-ESCRIBE-RCHORD-E        
022800           ELSE                                                           
022900              EVALUATE TRUE                                               
023000                 WHEN OUP-ES-TRANSICION                                   
023100                            PERFORM 200-VALIDA-TRANSICION                 
023200                                   THRU 200-VALIDA-TRANSICION-E           
023300                 WHEN OUP-ES-CANCELACION                                  
023400                            PERFORM 210-VALIDA-CANCELACION                
023500                                   THRU 210-VALIDA-CANCELACION-E          
023600                 WHEN OUP-ES-VALIDA-FECHAS                                
023700                            PERFORM 220-VALIDA-FECHAS-ORDEN               
023800                                   THRU 220-VALIDA-FECHAS-ORDEN-E         
023900                 WHEN OTHER                                               
024000                      MOVE 'Y'       TO WKS-SOL-RECHAZADA                 
024100                      MOVE 'TIPO DE SOLICITUD NO RECONOCIDO'              
024200                                     TO WKS-SOL-MOTIVO-RECHAZO            
024300              END-EVALUATE                                                
024400              IF WKS-SOL-ES-RECHAZO                                       
024500                 PERFORM 800-ESCRIBE-RCHORD THRU 800-ESCRIBE-RCHORD-E     
024600              END-IF                                                      
024700           END-IF                                                         
024800     END-READ.                                                            
024900 100-LEE-ORDUPD-E. EXIT.                                                  
025000                                                                          
025100* UBICA EL PEDIDO EN ORDMAS POR SU SLOT. SI NO EXISTE, LA                 
025200* SOLICITUD SE RECHAZA DE INMEDIATO.                                      
025300 110-BUSCA-ORDEN SECTION.                                                 
025400     MOVE 'N'                  TO WKS-SOL-RECHAZADA                       
025500     MOVE OUP-LLAVE-PEDIDO     TO WKS-SLOT-ORDMAS                         
025600     DIVIDE OUP-LLAVE-PEDIDO BY WKS-SLOT-MODULO                           
025700            GIVING WKS-SLOT-COCIENTE                                      
025800            REMAINDER WKS-SLOT-RESTO                                      
025900     COMPUTE WKS-SLOT-ORDMAS = WKS-SLOT-RESTO + 1                         
026000     READ ORDMAS                                                          
026100        INVALID KEY                                                       
026200           MOVE 'Y'            TO WKS-SOL-RECHAZADA                       
026300           MOVE 'PEDIDO NO EXISTE EN ORDMAS'                              
026400                               TO WKS-SOL-MOTIVO-RECHAZO                  
026500        NOT INVALID KEY                                                   
026600           IF ORD-LLAVE NOT = OUP-LLAVE-PEDIDO                            
026700              MOVE 'Y'         TO WKS-SOL-RECHAZADA                       
026800              MOVE 'COLISION DE SLOT, PEDIDO NO COINCIDE'                 
026900                               TO WKS-SOL-MOTIVO-RECHAZO                  
027000           END-IF                                                         
027100     END-READ.                                                            
027200 110-BUSCA-ORDEN-E. EXIT.                                                 
027300                                                                          
027400* VALIDA LA TRANSICION CONTRA LA TABLA DE TRANSICIONES                    
027500* VALIDAS. EL MISMO ESTADO SIEMPRE SE PERMITE COMO NO-OP                  
027600* (CR-4833). SI ES VALIDA, ACTUALIZA ORD-ESTADO Y SUMA EL                 
027700* CONTADOR DE CONTROL DEL ESTADO RESULTANTE.                              
027800 200-VALIDA-TRANSICION SECTION.                                           
027900     IF OUP-ESTADO-NUEVO = ORD-ESTADO                                     
028000        PERFORM 250-APLICA-TRANSICION THRU 250-APLICA-TRANSICION-E        
028100     ELSE                                                                 
028200        SET WKS-T              TO 1                                       
028300        SEARCH WKS-TRANS-FILA                                             
028400           AT END                                                         
028500              MOVE 'Y'         TO WKS-SOL-RECHAZADA                       
028600              MOVE 'TRANSICION DE ESTADO NO PERMITIDA'                    
028700                               TO WKS-SOL-MOTIVO-RECHAZO                  
028800           WHEN WKS-TRANS-ACTUAL(WKS-T) = ORD-ESTADO                      
028900            AND WKS-TRANS-NUEVO(WKS-T)  = OUP-ESTADO-NUEVO                
029000              PERFORM 250-APLICA-TRANSICION THRU 250-APLICA-TRANSICION-E  
029100        END-SEARCH                                                        
029200     END-IF.                                                              
029300 200-VALIDA-TRANSICION-E. EXIT.                                           
029400                                                                          
029500* CANCELACION DE CLIENTE: SOLO DESDE PENDING Y SOLO SI EL                 
029600* CLIENTE SOLICITANTE ES EL PROPIETARIO DEL PEDIDO (CR-4555).             
029700* CANCELACION DE ADMINISTRADOR: DESDE CUALQUIER ESTADO NO                 
029800* TERMINAL, SIN VALIDAR PROPIETARIO (CR-4572).                            
029900 210-VALIDA-CANCELACION SECTION.                                          
030000     IF ORD-EST-ENTREGADO OR ORD-EST-CANCELADO                            
030100        MOVE 'Y'               TO WKS-SOL-RECHAZADA                       
030200        MOVE 'PEDIDO EN ESTADO TERMINAL, NO SE CANCELA'                   
030300                               TO WKS-SOL-MOTIVO-RECHAZO                  
030400     ELSE                                                                 
030500        IF OUP-SOLICITA-ADMIN                                             
030600           MOVE 'CANCELLED'    TO OUP-ESTADO-NUEVO                        
030700           PERFORM 250-APLICA-TRANSICION THRU 250-APLICA-TRANSICION-E     
030800           PERFORM 260-ANOTA-CANCELACION THRU 260-ANOTA-CANCELACION-E     
030900           DISPLAY 'CANCELACION DE ADMINISTRADOR, PEDIDO: '               
031000                   OUP-LLAVE-PEDIDO                                       
031100        ELSE                                                              
031200           IF NOT ORD-EST-PENDIENTE                                       
031300              MOVE 'Y'         TO WKS-SOL-RECHAZADA                       
031400              MOVE 'CLIENTE SOLO CANCELA DESDE PENDING'                   
031500                               TO WKS-SOL-MOTIVO-RECHAZO                  
031600           ELSE                                                           
031700              IF OUP-CLIENTE-ID NOT = ORD-CLIENTE-ID                      
031800                 MOVE 'Y'      TO WKS-SOL-RECHAZADA                       
031900                 MOVE 'CLIENTE NO ES PROPIETARIO DEL PEDIDO'              
032000                               TO WKS-SOL-MOTIVO-RECHAZO                  
032100              ELSE                                                        
032200                 MOVE 'CANCELLED' TO OUP-ESTADO-NUEVO                     
032300                       PERFORM 250-APLICA-TRANSICION                      
032400                              THRU 250-APLICA-TRANSICION-E                
032500                       PERFORM 260-ANOTA-CANCELACION                      
032600                              THRU 260-ANOTA-CANCELACION-E                
032700              END-IF                                                      
032800           END-IF                                                         
032900        END-IF                                                            
033000     END-IF.                                                              
033100 210-VALIDA-CANCELACION-E. EXIT.                                          
033200                                                                          
033300* VALIDATEORDERDATES: RECOGIDA Y ENTREGA SON OBLIGATORIAS,                
033400* RECOGIDA DEBE SER ESTRICTAMENTE FUTURA RESPECTO DE LA                   
033500* FECHA DE CORRIDA Y ENTREGA ESTRICTAMENTE POSTERIOR A                    
033600* RECOGIDA (IGUALES SE RECHAZA) (CR-4615). LAS FECHAS SON                 
033700* CCYYMMDD, LA COMPARACION NUMERICA BASTA SIN FUNCION.                    
033800 220-VALIDA-FECHAS-ORDEN SECTION.                                         
033900     MOVE OUP-FECHA-RECOGIDA   TO WKS-FEC-RECOGE-SOL                      
034000     MOVE OUP-FECHA-ENTREGA    TO WKS-FEC-ENTREGA-SOL                     
034100     IF OUP-FECHA-RECOGIDA = SPACES OR OUP-FECHA-ENTREGA = SPACES         
034200        MOVE 'Y'               TO WKS-SOL-RECHAZADA                       
034300        MOVE 'RECOGIDA Y ENTREGA SON OBLIGATORIAS'                        
034400                               TO WKS-SOL-MOTIVO-RECHAZO                  
034500     ELSE                                                                 
034600        IF WKS-FRS-CCYYMMDD NOT > WKS-FCR-CCYYMMDD                        
034700           MOVE 'Y'            TO WKS-SOL-RECHAZADA                       
034800           MOVE 'RECOGIDA DEBE SER POSTERIOR A HOY'                       
034900                               TO WKS-SOL-MOTIVO-RECHAZO                  
035000        ELSE                                                              
035100           IF WKS-FES-CCYYMMDD NOT > WKS-FRS-CCYYMMDD                     
035200              MOVE 'Y'         TO WKS-SOL-RECHAZADA                       
035300              MOVE 'ENTREGA DEBE SER POSTERIOR A RECOGIDA'                
035400                               TO WKS-SOL-MOTIVO-RECHAZO                  
035500           ELSE                                                           
035600              MOVE OUP-FECHA-RECOGIDA TO ORD-FECHA-RECOGIDA               
035700              MOVE OUP-FECHA-ENTREGA  TO ORD-FECHA-ENTREGA                
035800              PERFORM 270-REGRABA-ORDMAS THRU 270-REGRABA-ORDMAS-E        
035900           END-IF                                                         
036000        END-IF                                                            
036100     END-IF.                                                              
036200 220-VALIDA-FECHAS-ORDEN-E. EXIT.                                         
036300                                                                          
036400* ESCRIBE EL NUEVO ESTADO EN ORDMAS Y SUMA EL CONTADOR DE                 
036500* CONTROL DEL ESTADO RESULTANTE.                                          
036600 250-APLICA-TRANSICION SECTION.                                           
036700     MOVE OUP-ESTADO-NUEVO     TO ORD-ESTADO                              
036800     PERFORM 270-REGRABA-ORDMAS THRU 270-REGRABA-ORDMAS-E                 
036900     ADD 1                    TO WKS-TRANS-APLICADAS                      
037000     EVALUATE TRUE                                                        
037100        WHEN ORD-EST-PENDIENTE                                            
037200             ADD 1            TO WKS-TRANS-PENDING                        
037300        WHEN ORD-EST-EN-PROCESO                                           
037400             ADD 1            TO WKS-TRANS-INPROGRESS                     
037500        WHEN ORD-EST-LISTO                                                
037600             ADD 1            TO WKS-TRANS-READY                          
037700        WHEN ORD-EST-ENTREGADO                                            
037800             ADD 1            TO WKS-TRANS-DELIVERED                      
037900        WHEN ORD-EST-CANCELADO                                            
038000             ADD 1            TO WKS-TRANS-CANCELLED                      
038100     END-EVALUATE.                                                        
038200 250-APLICA-TRANSICION-E. EXIT.                                           
038300                                                                          
038400* AGREGA EL MOTIVO DE CANCELACION A LAS NOTAS DEL PEDIDO,                 
038500* SEPARADO CON EL LITERAL "| Cancelled: " (CR-5150).                      
038600 260-ANOTA-CANCELACION SECTION.                                           
038700     INSPECT ORD-NOTAS TALLYING WKS-SLOT-RESTO                            
038800             FOR TRAILING SPACES                                          
038900     COMPUTE WKS-SLOT-COCIENTE = 200 - WKS-SLOT-RESTO                     
039000     STRING ORD-NOTAS(1:WKS-SLOT-COCIENTE)                                
039100            '| Cancelled: ' DELIMITED BY SIZE                             
039200            OUP-MOTIVO-CANCELACION DELIMITED BY SIZE                      
039300            INTO ORD-NOTAS                                                
039400     PERFORM 270-REGRABA-ORDMAS THRU 270-REGRABA-ORDMAS-E.                
039500 260-ANOTA-CANCELACION-E. EXIT.                                           
039600                                                                          
039700* REGRABA EL REGISTRO DE ORDMAS YA LEIDO/POSICIONADO.                     
039800 270-REGRABA-ORDMAS SECTION.                                              
039900     REWRITE REG-ORDMAS                                                   
040000     IF FS-ORDMAS NOT = 0                                                 
040100        MOVE 2                 TO FS-CICLO                                
040200        MOVE 'REWRITE'         TO ACCION                                  
040300        MOVE OUP-LLAVE-PEDIDO  TO LLAVE                                   
040400        PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E          
040500     END-IF.                                                              
040600 270-REGRABA-ORDMAS-E. EXIT.                                              
040700                                                                          
040800* ESCRIBE UNA LINEA EN LA BITACORA DE RECHAZOS.                           
040900 800-ESCRIBE-RCHORD SECTION.                                              
041000     MOVE OUP-LLAVE-PEDIDO     TO RCH-LLAVE-PEDIDO                        
041100     MOVE WKS-SOL-MOTIVO-RECHAZO TO RCH-MENSAJE                           
041200     WRITE REG-RCHORD                                                     
041300     IF FS-RCHORD = 0                                                     
041400        ADD 1                  TO WKS-SOLICITUDES-RECHAZADAS              
041500     ELSE                                                                 
041600        DISPLAY 'ERROR AL GRABAR RCHORD: ' OUP-LLAVE-PEDIDO               
041700        DISPLAY 'FILE STATUS DE RCHORD          : ' FS-RCHORD             
041800        MOVE 91                TO RETURN-CODE                             
041900        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E            
042000        STOP RUN                                                          
042100     END-IF.                                                              
042200 800-ESCRIBE-RCHORD-E. EXIT.                                              
042300                                                                          
042400* RUTINA COMUN DE FILE STATUS EXTENDIDO, UNA RAMA POR                     
042500* ARCHIVO CON ACCESO RELATIVE/INDEXED (ORDMAS).                           
042600 FILE-STATUS-EXTENDED SECTION.                                            
042700     IF FS-ORDMAS NOT = 0                                                 
042800        MOVE 'ORDMAS'          TO ARCHIVO                                 
042900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
043000                              LLAVE, FS-ORDMAS, FSE-ORDMAS                
043100        MOVE 91                TO RETURN-CODE                             
043200        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E            
043300        STOP RUN                                                          
043400     END-IF.                                                              
043500 FILE-STATUS-EXTENDED-E. EXIT.                                            
043600                                                                          
043700* TOTALES DE CONTROL DE LA CORRIDA.                                       
043800 900-ESTADISTICAS SECTION.                                                
043900     DISPLAY                                                              
044000     '**********************************************************'         
044100     DISPLAY                                                              
044200     '*     E S T A D I S T I C A S  -  L N D O R D 0 2        *'         
044300     DISPLAY                                                              
044400     '**********************************************************'         
044500                                                                          
044600     MOVE WKS-LEIDOS-ORDUPD        TO WKS-MASK                            
044700     DISPLAY 'TOTAL SOLICITUDES LEIDAS DE ORDUPD     : ' WKS-MASK         
044800     MOVE WKS-TRANS-APLICADAS      TO WKS-MASK                            
044900     DISPLAY 'TOTAL TRANSICIONES APLICADAS           : ' WKS-MASK         
045000     MOVE WKS-TRANS-PENDING        TO WKS-MASK                            
045100     DISPLAY 'TOTAL A ESTADO PENDING                 : ' WKS-MASK         
045200     MOVE WKS-TRANS-INPROGRESS     TO WKS-MASK                            
045300     DISPLAY 'TOTAL A ESTADO IN_PROGRESS             : ' WKS-MASK         
045400     MOVE WKS-TRANS-READY          TO WKS-MASK                            
045500     DISPLAY 'TOTAL A ESTADO READY                   : ' WKS-MASK         
045600     MOVE WKS-TRANS-DELIVERED      TO WKS-MASK                            
045700     DISPLAY 'TOTAL A ESTADO DELIVERED               : ' WKS-MASK         
045800     MOVE WKS-TRANS-CANCELLED      TO WKS-MASK                            
045900     DISPLAY 'TOTAL A ESTADO CANCELLED               : ' WKS-MASK         
046000     MOVE WKS-SOLICITUDES-RECHAZADAS TO WKS-MASK                          
046100     DISPLAY 'TOTAL SOLICITUDES RECHAZADAS           : ' WKS-MASK         
046200     DISPLAY                                                              
046300     '**********************************************************'.        
046400 900-ESTADISTICAS-E. EXIT.                                                
046500                                                                          
046600 950-CIERRA-ARCHIVOS SECTION.                                             
046700     CLOSE ORDUPD-IN, ORDMAS, RCHORD-OUT.                                 
046800 950-CIERRA-ARCHIVOS-E. EXIT.                                             
