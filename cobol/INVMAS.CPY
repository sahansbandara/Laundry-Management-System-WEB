000100******************************************************************        
000200*                I N V M A S  --  FACTURA DE PEDIDO                       
000300******************************************************************        
000400* COPY     : INVMAS                                                       
000500* USO      : FD INVMAS EN LNDFIN03. ARCHIVO SECUENCIAL, SOLO              
000600*            CRECE (OPEN EXTEND): UNA FACTURA POR PEDIDO,                 
000700*            NUNCA SE REESCRIBE NI SE BORRA UNA FILA.                     
000800* HISTORIA :                                                              
000900*  1993-11-02 PEDR CR-4471 VERSION ORIGINAL DEL LAYOUT                    
001000******************************************************************        
001100                                                                          
001200 01  REG-INVMAS.                                                          
001300     05  INV-NUMERO                PIC X(20).                             
001400     05  INV-LLAVE-PEDIDO          PIC S9(09).                            
001500     05  INV-IMPORTE               PIC S9(7)V99 COMP-3.                   
001600     05  INV-FECHA-EMISION         PIC X(08).                             
001700     05  FILLER                    PIC X(08).                             
