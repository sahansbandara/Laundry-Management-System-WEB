000100*****************************************************************         
000200*            P A Y R E Q  --  SOLICITUDES DE PAGO                         
000300*****************************************************************         
000400* COPY     : PAYREQ                                                       
000500* USO      : FD PAYREQ-IN EN LNDPAY05. CADA                               
000600*            RENGLON PIDE CONFIRMAR CONTRAENTREGA, MARCAR UN              
000700*            PAGO CON TARJETA, O MARCAR UN PAGO FALLIDO.                  
000800* HISTORIA :                                                              
000900*  1993-09-28 MRLS CR-4622 VERSION ORIGINAL DEL LAYOUT                    
001000*****************************************************************         
001100                                                                          
001200 01  REG-PAYREQ.                                                          
001300     05  PRQ-TIPO-SOLICITUD        PIC X(01).                             
001400         88  PRQ-ES-CONTRAENTREGA          VALUE 'C'.                     
001500         88  PRQ-ES-TARJETA                VALUE 'T'.                     
001600         88  PRQ-ES-FALLIDO                VALUE 'F'.                     
001700     05  PRQ-LLAVE-PEDIDO          PIC S9(09).                            
001800     05  PRQ-REFERENCIA            PIC X(30).                             
001900     05  PRQ-IMPORTE               PIC S9(7)V99.                          
002000     05  FILLER                    PIC X(31).                             
