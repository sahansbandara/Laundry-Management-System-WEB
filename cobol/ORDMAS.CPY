000100*****************************************************************         
000200*               O R D M A S  --  MAESTRO DE PEDIDOS                       
000300*****************************************************************         
000400* COPY     : ORDMAS                                                       
000500* USO      : FD ORDMAS EN LOS CINCO PROGRAMAS DEL SISTEMA DE              
000600*            LAVANDERIA (LNDPRC01/LNDORD02/LNDFIN03/LNDDLV04/             
000700*            LNDPAY05). ORGANIZATION IS RELATIVE, ACCESO POR              
000800*            SLOT = RESTO(ORD-LLAVE / WKS-MODULO-SLOT) + 1,               
000900*            VER PARRAFO 100-CALCULA-SLOT-ORDEN EN CADA COPY              
001000*            DE PROCEDIMIENTOS. ORD-LLAVE SE CONSERVA EN EL               
001100*            REGISTRO PARA VALIDAR COLISION DE SLOT.                      
001200* HISTORIA :                                                              
001300*  1993-11-02 PEDR CR-4471 VERSION ORIGINAL DEL LAYOUT                    
001400*  1994-01-18 EEDR CR-4512 SE AGREGA ORD-METODO-PAGO/ESTADO-PAGO          
001500*  1994-02-09 PEDR CR-4545 SE AGREGA ORD-FACTURADO, EVITA QUE             
001600*             LNDFIN03 GENERE DOS FACTURAS DEL MISMO PEDIDO               
001700*****************************************************************         
001800                                                                          
001900 01  REG-ORDMAS.                                                          
002000     05  ORD-LLAVE                 PIC S9(09).                            
002100     05  ORD-CLIENTE-ID            PIC S9(09).                            
002200     05  ORD-RESUMEN-SERVICIO      PIC X(120).                            
002300     05  ORD-CANTIDAD              PIC S9(3)V9(2).                        
002400     05  ORD-UNIDAD                PIC X(10).                             
002500     05  ORD-PRECIO                PIC S9(7)V99 COMP-3.                   
002600     05  ORD-FECHA-RECOGIDA        PIC X(08).                             
002700     05  ORD-FECHA-ENTREGA         PIC X(08).                             
002800     05  ORD-ESTADO                PIC X(11).                             
002900         88  ORD-EST-PENDIENTE              VALUE 'PENDING'.              
003000         88  ORD-EST-EN-PROCESO             VALUE 'IN_PROGRESS'.          
003100         88  ORD-EST-LISTO                  VALUE 'READY'.                
003200         88  ORD-EST-ENTREGADO              VALUE 'DELIVERED'.            
003300         88  ORD-EST-CANCELADO              VALUE 'CANCELLED'.            
003400     05  ORD-METODO-PAGO           PIC X(04).                             
003500     05  ORD-ESTADO-PAGO           PIC X(07).                             
003600         88  ORD-PAGO-PENDIENTE             VALUE 'PENDING'.              
003700         88  ORD-PAGO-PAGADO                VALUE 'PAID'.                 
003800         88  ORD-PAGO-FALLIDO               VALUE 'FAILED'.               
003900     05  ORD-NOTAS                 PIC X(200).                            
004000     05  ORD-FACTURADO             PIC X(01)          VALUE 'N'.          
004100         88  ORD-YA-FACTURADO               VALUE 'S'.                    
004200     05  FILLER                    PIC X(03).                             
004300                                                                          
004400* REDEFINES DE FECHA RECOGIDA/ENTREGA PARA ARITMETICA DE DIAS             
004500 01  ORD-FEC-RECOGIDA-R REDEFINES ORD-FECHA-RECOGIDA.                     
004600     05  ORD-REC-CCYY              PIC 9(04).                             
004700     05  ORD-REC-MM                PIC 9(02).                             
004800     05  ORD-REC-DD                PIC 9(02).                             
004900                                                                          
005000 01  ORD-FEC-ENTREGA-R REDEFINES ORD-FECHA-ENTREGA.                       
005100     05  ORD-ENT-CCYY              PIC 9(04).                             
005200     05  ORD-ENT-MM                PIC 9(02).                             
005300     05  ORD-ENT-DD                PIC 9(02).                             
