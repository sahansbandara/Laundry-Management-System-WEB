000100******************************************************************        
000200*               D L V M A S  --  TRABAJO DE ENTREGA                       
000300******************************************************************        
000400* COPY     : DLVMAS                                                       
000500* USO      : FD DLVMAS EN LNDDLV04. ARCHIVO SECUENCIAL PURO               
000600*            (SIN SUSTITUTO RELATIVE); SE CARGA COMPLETO A LA             
000700*            TABLA WKS-TABLA-DLVMAS AL INICIO DE LA CORRIDA,              
000800*            SE ACTUALIZA EN MEMORIA Y SE REESCRIBE COMPLETO              
000900*            AL FINAL (VER 900-REGRABA-DLVMAS EN LNDDLV04).               
001000* HISTORIA :                                                              
001100*  1993-11-02 PEDR CR-4471 VERSION ORIGINAL DEL LAYOUT                    
001200******************************************************************        
001300                                                                          
001400 01  REG-DLVMAS.                                                          
001500     05  DLV-LLAVE-PEDIDO          PIC S9(09).                            
001600     05  DLV-ASIGNADO-A            PIC S9(09).                            
001700     05  DLV-RECOGE-EN             PIC X(12).                             
001800     05  DLV-ENTREGA-EN            PIC X(12).                             
001900     05  DLV-ESTADO                PIC X(10).                             
002000         88  DLV-EST-PROGRAMADO             VALUE 'SCHEDULED'.            
002100         88  DLV-EST-RECOGIDO               VALUE 'PICKED_UP'.            
002200         88  DLV-EST-EN-RUTA                VALUE 'IN_TRANSIT'.           
002300         88  DLV-EST-ENTREGADO              VALUE 'DELIVERED'.            
002400         88  DLV-EST-CANCELADO              VALUE 'CANCELLED'.            
002500     05  DLV-FLAG-ATRASO           PIC X(01).                             
002600         88  DLV-ATRASADO                   VALUE 'Y'.                    
002700     05  FILLER                    PIC X(07).                             
