000100                                                                          
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.                    LNDFIN03.                                 
000400 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.               
000500 INSTALLATION.                  LAVANDERIA CENTRAL.                       
000600 DATE-WRITTEN.                  28/08/1993.                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.                      CONFIDENCIAL - USO INTERNO.               
000900*****************************************************************         
001000*  TLCU2C03  --  LNDFIN03                                                 
001100*  APLICACION  : LAVANDERIA                                               
001200*  TIPO        : BATCH                                                    
001300*  DESCRIPCION : GENERA FACTURAS, ACTUALIZA EL ESTADO DE                  
001400*                PAGO DEL MAESTRO DE PAGOS Y PRODUCE EL                   
001500*                REPORTE DE TOTALES DE FINANZAS POR ESTADO                
001600*                DE PAGO (PAID/PENDING/FAILED).                           
001700*  ARCHIVOS    : FINREQ(E) ORDMAS(E/S) PAYMAS(E/S)                        
001800*                INVMAS(S) RCHFIN(S) FINRPT(S)                            
001900*****************************************************************         
002000*  H I S T O R I A L   D E   C A M B I O S                                
002100*  FECHA      PROG  TICKET    DESCRIPCION                                 
002200*  ---------- ----  --------  ---------------------------------           
002300*  1993-08-28 PEDR  CR-4599   VERSION ORIGINAL, TOMADA DE LA              
002400*                             CONSULTA DE MORA POR MONEDA.                
002500*  1994-02-17 PEDR  CR-4510   GENERACION DE FACTURA CON                   
002600*                             VALIDACION DE UNICIDAD POR                  
002700*                             PEDIDO.                                     
002800*  1994-10-05 MRLS  CR-4524   SECUENCIA DE NUMERO DE FACTURA              
002900*                             EN ARCHIVO DE CONTROL SECFAC.               
003000*  1995-08-30 MRLS  CR-4578   REGLA DE TERMINALIDAD DE PAID               
003100*                             EN ACTUALIZACION DE PAGO.                   
003200*  1997-03-12 JPCH  CR-4633   TOTALES DE CONTROL POR ESTADO               
003300*                             DE PAGO (REPORTE FINRPT).                   
003400*  1998-12-04 EDRD  CR-4700   REVISION Y2K - FECHA DE EMISION             
003500*                             DE FACTURA PASA A CCYYMMDD.                 
003600*  1999-01-19 EDRD  CR-4705   PRUEBA DE VUELTA DE SIGLO SOBRE             
003700*                             FECHA DE EMISION DE FACTURA.                
003800*  2003-06-24 RVCL  CR-4877   RENGLON DE SOLO INFORMACION                 
003900*                             PARA PAGOS FAILED EN FINRPT.                
004000*  2008-11-03 NPMZ  CR-5088   BITACORA DE RECHAZOS UNIFICADA              
004100*                             (RCHFIN) PARA FACTURA Y PAGO.               
004200*  2013-04-29 NPMZ  CR-5288   RUPTURA DE CONTROL ORDENADA POR             
004300*                             ESTADO DE PAGO EN FINRPT.                   
004400*  2017-06-05 RVCL  CR-5312   TOTALES DE CONTROL RECORRIAN                
004500*                             PAYMAS POR FS-PAYMAS = 10, QUE SE           
004600*                             ACTIVABA EN EL PRIMER SLOT VACIO;           
004700*                             SE CAMBIA A BARRIDO FIJO DE LOS             
004800*                             9973 SLOTS (IGUAL QUE LNDDLV04).            
004900*  2018-02-14 RVCL  CR-5340   WKS-SEC-FACTURA ES COMP Y NO SE             
005000*                             PUEDE USAR COMO OPERANDO DE STRING;         
005100*                             SE AGREGA WKS-SEC-FACTURA-ED EN             
005200*                             DISPLAY PARA ARMAR INV-NUMERO.              
005300*****************************************************************         
005400                                                                          
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SPECIAL-NAMES.                 C01 IS TOP-OF-FORM.                       
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000*****************************************************************         
006100*            A R C H I V O S   D E   E N T R A D A                        
006200*****************************************************************         
006300     SELECT FINREQ-IN ASSIGN  TO FINREQ                                   
006400            ORGANIZATION     IS SEQUENTIAL                                
006500            FILE STATUS      IS FS-FINREQ.                                
006600*****************************************************************         
006700*            A R C H I V O S   D E   S A L I D A                          
006800*****************************************************************         
006900     SELECT ORDMAS     ASSIGN TO ORDMAS                                   
007000            ORGANIZATION     IS RELATIVE                                  
007100            ACCESS MODE      IS DYNAMIC                                   
007200            RELATIVE KEY     IS WKS-SLOT-ORDMAS                           
007300            FILE STATUS      IS FS-ORDMAS                                 
007400                                FSE-ORDMAS.                               
007500     SELECT PAYMAS     ASSIGN TO PAYMAS                                   
007600            ORGANIZATION     IS RELATIVE                                  
007700            ACCESS MODE      IS DYNAMIC                                   
007800            RELATIVE KEY     IS WKS-SLOT-PAYMAS                           
007900            FILE STATUS      IS FS-PAYMAS                                 
008000                                FSE-PAYMAS.                               
008100     SELECT INVMAS-OUT ASSIGN TO INVMAS                                   
008200            ORGANIZATION     IS SEQUENTIAL                                
008300            FILE STATUS      IS FS-INVMAS.                                
008400     SELECT RCHFIN-OUT ASSIGN TO RCHFIN                                   
008500            ORGANIZATION     IS SEQUENTIAL                                
008600            FILE STATUS      IS FS-RCHFIN.                                
008700     SELECT FINRPT-OUT ASSIGN TO FINRPT                                   
008800            ORGANIZATION     IS LINE SEQUENTIAL                           
008900            FILE STATUS      IS FS-FINRPT.                                
009000                                                                          
009100 DATA DIVISION.                                                           
009200 FILE SECTION.                                                            
009300*1 -->SOLICITUDES DE FACTURA Y ACTUALIZACION DE PAGO                      
009400 FD  FINREQ-IN.                                                           
009500     COPY FINREQ.                                                         
009600*2 -->MAESTRO DE PEDIDOS, UN REGISTRO POR PEDIDO                          
009700 FD  ORDMAS.                                                              
009800     COPY ORDMAS.                                                         
009900*3 -->MAESTRO DE PAGOS, UN REGISTRO POR PEDIDO                            
010000 FD  PAYMAS.                                                              
010100     COPY PAYMAS.                                                         
010200*4 -->FACTURAS EMITIDAS EN LA CORRIDA                                     
010300 FD  INVMAS-OUT.                                                          
010400     COPY INVMAS.                                                         
010500*5 -->BITACORA DE SOLICITUDES RECHAZADAS                                  
010600 FD  RCHFIN-OUT.                                                          
010700 01  REG-RCHFIN.                                                          
010800     05  RCH-LLAVE-PEDIDO          PIC S9(09).                            
010900     05  FILLER                    PIC X(01)    VALUE '|'.                
011000     05  RCH-MENSAJE               PIC X(60).                             
011100     05  FILLER                    PIC X(29).                             
011200*6 -->REPORTE IMPRESO DE TOTALES DE FINANZAS                              
011300 FD  FINRPT-OUT.                                                          
011400 01  REG-FINRPT                    PIC X(132).                            
011500                                                                          
011600 WORKING-STORAGE SECTION.                                                 
011700*****************************************************************         
011800*               C A M P O S    D E    T R A B A J O                       
011900*****************************************************************         
012000 01  WKS-CAMPOS-DE-TRABAJO.                                               
012100     05  WKS-PROGRAMA              PIC X(08)          VALUE               
012200                                                      "LNDFIN03".         
012300     05  WKS-FIN-ARCHIVOS          PIC 9(01)          VALUE ZEROS.        
012400         88  WKS-END-FINREQ                           VALUE 1.            
012500     05  FILLER                   PIC X(01)         VALUE SPACES.         
012600                                                                          
012700*****************************************************************         
012800*        C O N T R O L   D E   S E C U E N C I A   D E                    
012900*                 F A C T U R A                                           
013000*****************************************************************         
013100 01  WKS-CONTROL-FACTURA.                                                 
013200     05  WKS-SEC-FACTURA           PIC 9(07)  COMP    VALUE ZEROS.        
013300     05  WKS-SEC-FACTURA-ED        PIC 9(07)          VALUE ZEROS.        
013400     05  WKS-NUMERO-FACTURA       PIC X(20)          VALUE SPACES.        
013500     05  FILLER                   PIC X(01)         VALUE SPACES.         
013600                                                                          
013700*****************************************************************         
013800*       A C U M U L A D O R E S   D E L   R E P O R T E                   
013900*****************************************************************         
014000 01  WKS-TOTALES-FINANZAS.                                                
014100     05  WKS-TOTAL-REVENUE        PIC S9(9)V99 COMP-3 VALUE ZEROS.        
014200     05  WKS-TOTAL-PENDIENTE      PIC S9(9)V99 COMP-3 VALUE ZEROS.        
014300     05  WKS-CONTADOR-PAGADOS      PIC 9(07)  COMP    VALUE ZEROS.        
014400     05  WKS-CONTADOR-PENDIENTES   PIC 9(07)  COMP    VALUE ZEROS.        
014500     05  WKS-CONTADOR-FALLIDOS     PIC 9(07)  COMP    VALUE ZEROS.        
014600     05  FILLER                   PIC X(01)         VALUE SPACES.         
014700                                                                          
014800*****************************************************************         
014900*  R E D E F I N E S   D E   F E C H A   D E   E M I S I O N              
015000*****************************************************************         
015100 01  WKS-FECHA-CORRIDA            PIC X(08)          VALUE SPACES.        
015200 01  WKS-FEC-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.                       
015300     05  WKS-FCR-CCYYMMDD          PIC 9(08).                             
015400                                                                          
015500*****************************************************************         
015600*         L I N E A S   D E L   R E P O R T E   F I N R P T               
015700*****************************************************************         
015800 01  WKS-ENCABEZADO-1.                                                    
015900     05  FILLER                    PIC X(40)          VALUE               
016000         'REPORTE DE TOTALES DE FINANZAS - LNDFIN03'.                     
016100     05  FILLER                   PIC X(92)         VALUE SPACES.         
016200 01  WKS-ENCABEZADO-2.                                                    
016300     05  FILLER                    PIC X(12)          VALUE               
016400         'ESTADO'.                                                        
016500     05  FILLER                    PIC X(14)          VALUE               
016600         'CANTIDAD'.                                                      
016700     05  FILLER                    PIC X(20)          VALUE               
016800         'IMPORTE'.                                                       
016900     05  FILLER                   PIC X(86)         VALUE SPACES.         
017000 01  WKS-RENGLON-DETALLE.                                                 
017100     05  WKS-RD-ESTADO             PIC X(12).                             
017200     05  WKS-RD-CANTIDAD           PIC ZZZ,ZZ9.                           
017300     05  FILLER                   PIC X(05)         VALUE SPACES.         
017400     05  WKS-RD-IMPORTE            PIC Z,ZZZ,ZZ9.99.                      
017500     05  FILLER                   PIC X(83)         VALUE SPACES.         
017600 01  WKS-RENGLON-INFO.                                                    
017700     05  FILLER                    PIC X(12)          VALUE               
017800         'FAILED'.                                                        
017900     05  WKS-RI-CANTIDAD           PIC ZZZ,ZZ9.                           
018000     05  FILLER                   PIC X(05)         VALUE SPACES.         
018100     05  FILLER                    PIC X(33)          VALUE               
018200         '(SOLO INFORMATIVO, SIN IMPORTE)'.                               
018300     05  FILLER                   PIC X(50)         VALUE SPACES.         
018400 01  WKS-RENGLON-TOTAL.                                                   
018500     05  FILLER                    PIC X(12)          VALUE               
018600         'TOTAL'.                                                         
018700     05  WKS-RT-CANTIDAD           PIC ZZZ,ZZ9.                           
018800     05  FILLER                   PIC X(05)         VALUE SPACES.         
018900     05  WKS-RT-IMPORTE            PIC Z,ZZZ,ZZ9.99.                      
019000     05  FILLER                   PIC X(83)         VALUE SPACES.         
019100                                                                          
019200*****************************************************************         
019300*        C O N T A D O R E S   E S T A D I S T I C A S                    
019400*****************************************************************         
019500 77  WKS-SLOT-MODULO               PIC S9(04) COMP    VALUE +9973.        
019600 77  WKS-SLOT-COCIENTE             PIC S9(09) COMP    VALUE ZEROS.        
019700 77  WKS-SLOT-RESTO                PIC S9(04) COMP    VALUE ZEROS.        
019800 77  WKS-SLOT-ORDMAS               PIC 9(09)  COMP    VALUE ZEROS.        
019900 77  WKS-SLOT-PAYMAS               PIC 9(09)  COMP    VALUE ZEROS.        
020000 77  WKS-PAYMAS-OCUPADO          PIC X(01)  VALUE 'N'.                    
020100 77  WKS-LEIDOS-FINREQ             PIC 9(07)  COMP    VALUE ZEROS.        
020200 77  WKS-FACTURAS-EMITIDAS         PIC 9(07)  COMP    VALUE ZEROS.        
020300 77  WKS-PAGOS-ACTUALIZADOS        PIC 9(07)  COMP    VALUE ZEROS.        
020400 77  WKS-SOLICITUDES-RECHAZADAS    PIC 9(07)  COMP    VALUE ZEROS.        
020500 77  WKS-MASK                      PIC Z,ZZZ,ZZ9.                         
020600                                                                          
020700*****************************************************************         
020800*         V A R I A B L E S   D E   F I L E   S T A T U S                 
020900*****************************************************************         
021000 01  FS-FINREQ                     PIC 9(02)          VALUE ZEROS.        
021100 01  FS-ORDMAS                     PIC 9(02)          VALUE ZEROS.        
021200 01  FS-PAYMAS                     PIC 9(02)          VALUE ZEROS.        
021300 01  FS-INVMAS                     PIC 9(02)          VALUE ZEROS.        
021400 01  FS-RCHFIN                     PIC 9(02)          VALUE ZEROS.        
021500 01  FS-FINRPT                     PIC 9(02)          VALUE ZEROS.        
021600 01  FS-CICLO                      PIC 9(02)          VALUE ZEROS.        
021700 01  FSE-ORDMAS.                                                          
021800     05  FSE-RETURN                PIC S9(04) COMP-5  VALUE ZEROS.        
021900     05  FSE-FUNCTION              PIC S9(04) COMP-5  VALUE ZEROS.        
022000     05  FSE-FEEDBACK              PIC S9(04) COMP-5  VALUE ZEROS.        
022100 01  FSE-PAYMAS.                                                          
022200     05  FSE-RETURN                PIC S9(04) COMP-5  VALUE ZEROS.        
022300     05  FSE-FUNCTION              PIC S9(04) COMP-5  VALUE ZEROS.        
022400     05  FSE-FEEDBACK              PIC S9(04) COMP-5  VALUE ZEROS.        
022500* VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO               
022600 01  PROGRAMA                     PIC X(08)          VALUE SPACES.        
022700 01  ARCHIVO                      PIC X(08)          VALUE SPACES.        
022800 01  ACCION                       PIC X(10)          VALUE SPACES.        
022900 01  LLAVE                        PIC X(32)          VALUE SPACES.        
023000                                                                          
023100 PROCEDURE DIVISION.                                                      
023200 000-MAIN SECTION.                                                        
023300     PERFORM 010-INICIO THRU 010-INICIO-E                                 
023400     PERFORM 100-LEE-FINREQ THRU 100-LEE-FINREQ-E UNTIL WKS-END-FINREQ    
023500     PERFORM 400-CALCULA-TOTALES THRU 400-CALCULA-TOTALES-E               
023600     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E                     
023700     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E               
023800     STOP RUN.                                                            
023900 000-MAIN-E. EXIT.                                                        
024000                                                                          
024100* ABRE ARCHIVOS Y RECIBE LA FECHA DE CORRIDA DESDE SYSIN,                 
024200* USADA COMO FECHA DE EMISION DE CADA FACTURA NUEVA.                      
024300 010-INICIO SECTION.                                                      
024400     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN                                  
024500                                                                          
024600     OPEN INPUT  FINREQ-IN                                                
024700     OPEN EXTEND INVMAS-OUT                                               
024800     OPEN OUTPUT RCHFIN-OUT, FINRPT-OUT                                   
024900     OPEN I-O    ORDMAS, PAYMAS                                           
025000                                                                          
025100     IF FS-FINREQ NOT = 0                                                 
025200        DISPLAY '***********************************************'         
025300        DISPLAY '*  ERROR AL ABRIR FINREQ-IN                  *'          
025400        DISPLAY '***********************************************'         
025500        DISPLAY '* FILE STATUS DE FINREQ  : ' FS-FINREQ                   
025600        MOVE 91                TO RETURN-CODE                             
025700        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E            
025800        STOP RUN                                                          
025900     END-IF                                                               
026000                                                                          
026100     MOVE 1                 TO FS-CICLO                                   
026200     MOVE 'OPEN'            TO ACCION                                     
026300     MOVE SPACES            TO LLAVE                                      
026400     PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E.            
026500 010-INICIO-E. EXIT.                                                      
026600                                                                          
026700* LEE UNA SOLICITUD Y LA DESPACHA SEGUN SU TIPO.                          
026800 100-LEE-FINREQ SECTION.                                                  
026900     READ FINREQ-IN                                                       
027000        AT END                                                            
027100           MOVE 1              TO WKS-FIN-ARCHIVOS                        
027200        NOT AT END                                                        
027300           ADD 1               TO WKS-LEIDOS-FINREQ                       
027400           EVALUATE TRUE                                                  
027500              WHEN FRQ-ES-FACTURA                                         
027600                   PERFORM 200-GENERA-FACTURA THRU 200-GENERA-FACTURA-E   
027700              WHEN FRQ-ES-PAGO                                            
027800                         PERFORM 300-ACTUALIZA-ESTADO-PAGO                
027900                                THRU 300-ACTUALIZA-ESTADO-PAGO-E          
028000              WHEN OTHER                                                  
028100                   MOVE FRQ-LLAVE-PEDIDO TO RCH-LLAVE-PEDIDO              
028200                   MOVE 'TIPO DE SOLICITUD NO RECONOCIDO'                 
028300                                         TO RCH-MENSAJE                   
028400                   PERFORM 800-ESCRIBE-RCHFIN THRU 800-ESCRIBE-RCHFIN-E   
028500           END-EVALUATE                                                   
028600     END-READ.                                                            
028700 100-LEE-FINREQ-E. EXIT.                                                  
028800                                                                          
028900* FACTURACION: UNA FACTURA POR PEDIDO, VALIDADA POR                       
029000* EXISTENCIA PREVIA EN ORDMAS Y EN INVMAS (CR-4510).                      
029100* INV-IMPORTE ES COPIA DIRECTA DE ORD-PRECIO, SIN                         
029200* RECALCULAR (REGLA GENERATEINVOICE).                                     
029300 200-GENERA-FACTURA SECTION.                                              
029400     DIVIDE FRQ-LLAVE-PEDIDO BY WKS-SLOT-MODULO                           
029500            GIVING WKS-SLOT-COCIENTE                                      
029600            REMAINDER WKS-SLOT-RESTO                                      
029700     COMPUTE WKS-SLOT-ORDMAS = WKS-SLOT-RESTO + 1                         
029800     READ ORDMAS                                                          
029900        INVALID KEY                                                       
030000           MOVE FRQ-LLAVE-PEDIDO TO RCH-LLAVE-PEDIDO                      
030100           MOVE 'PEDIDO NO EXISTE, NO SE FACTURA'                         
030200                                 TO RCH-MENSAJE                           
030300           PERFORM 800-ESCRIBE-RCHFIN THRU 800-ESCRIBE-RCHFIN-E           
030400        NOT INVALID KEY                                                   
030500           IF ORD-LLAVE NOT = FRQ-LLAVE-PEDIDO                            
030600              MOVE FRQ-LLAVE-PEDIDO TO RCH-LLAVE-PEDIDO                   
030700              MOVE 'COLISION DE SLOT, PEDIDO NO COINCIDE'                 
030800                                 TO RCH-MENSAJE                           
030900              PERFORM 800-ESCRIBE-RCHFIN THRU 800-ESCRIBE-RCHFIN-E        
031000           ELSE                                                           
031100              IF ORD-YA-FACTURADO                                         
031200                 MOVE FRQ-LLAVE-PEDIDO TO RCH-LLAVE-PEDIDO                
031300                 MOVE 'YA EXISTE FACTURA PARA ESTE PEDIDO'                
031400                                 TO RCH-MENSAJE                           
031500                 PERFORM 800-ESCRIBE-RCHFIN THRU 800-ESCRIBE-RCHFIN-E     
031600              ELSE                                                        
031700                 PERFORM 210-ESCRIBE-INVMAS THRU 210-ESCRIBE-INVMAS-E     
031800              END-IF                                                      
031900           END-IF                                                         
032000     END-READ.                                                            
032100 200-GENERA-FACTURA-E. EXIT.                                              
032200                                                                          
032300* ESCRIBE LA FACTURA CON NUMERO "INV-" MAS LA SIGUIENTE                   
032400* SECUENCIA, Y MARCA EL PEDIDO COMO YA FACTURADO.                         
032500 210-ESCRIBE-INVMAS SECTION.                                              
032600     ADD 1                     TO WKS-SEC-FACTURA                         
032700     MOVE WKS-SEC-FACTURA      TO WKS-SEC-FACTURA-ED                      
032800     MOVE SPACES               TO WKS-NUMERO-FACTURA                      
032900     STRING 'INV-' DELIMITED BY SIZE                                      
033000            WKS-SEC-FACTURA-ED DELIMITED BY SIZE                          
033100            INTO WKS-NUMERO-FACTURA                                       
033200     MOVE WKS-NUMERO-FACTURA   TO INV-NUMERO                              
033300     MOVE FRQ-LLAVE-PEDIDO     TO INV-LLAVE-PEDIDO                        
033400     MOVE ORD-PRECIO           TO INV-IMPORTE                             
033500     MOVE WKS-FECHA-CORRIDA    TO INV-FECHA-EMISION                       
033600     WRITE REG-INVMAS                                                     
033700     IF FS-INVMAS = 0                                                     
033800        SET ORD-YA-FACTURADO    TO TRUE                                   
033900        REWRITE REG-ORDMAS                                                
034000        ADD 1                  TO WKS-FACTURAS-EMITIDAS                   
034100     ELSE                                                                 
034200        MOVE 3                 TO FS-CICLO                                
034300        MOVE 'WRITE'           TO ACCION                                  
034400        MOVE FRQ-LLAVE-PEDIDO  TO LLAVE                                   
034500        PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E          
034600     END-IF.                                                              
034700 210-ESCRIBE-INVMAS-E. EXIT.                                              
034800                                                                          
034900* ACTUALIZACION DE ESTADO DE PAGO: SIN CAMBIO ES NO-OP,                   
035000* PAID ES TERMINAL (SE RECHAZA CUALQUIER CAMBIO POSTERIOR,                
035100* CR-4578). SI EL PAGO NO EXISTE TODAVIA, SE RECHAZA.                     
035200 300-ACTUALIZA-ESTADO-PAGO SECTION.                                       
035300     MOVE FRQ-LLAVE-PEDIDO     TO WKS-SLOT-PAYMAS                         
035400     DIVIDE FRQ-LLAVE-PEDIDO BY WKS-SLOT-MODULO                           
035500            GIVING WKS-SLOT-COCIENTE                                      
035600            REMAINDER WKS-SLOT-RESTO                                      
035700     COMPUTE WKS-SLOT-PAYMAS = WKS-SLOT-RESTO + 1                         
035800     READ PAYMAS                                                          
035900        INVALID KEY                                                       
036000           MOVE FRQ-LLAVE-PEDIDO TO RCH-LLAVE-PEDIDO                      
036100           MOVE 'NO EXISTE PAGO PARA ESTE PEDIDO'                         
036200                                 TO RCH-MENSAJE                           
036300           PERFORM 800-ESCRIBE-RCHFIN THRU 800-ESCRIBE-RCHFIN-E           
036400        NOT INVALID KEY                                                   
036500           IF PAY-LLAVE-PEDIDO NOT = FRQ-LLAVE-PEDIDO                     
036600              MOVE FRQ-LLAVE-PEDIDO TO RCH-LLAVE-PEDIDO                   
036700              MOVE 'COLISION DE SLOT, PEDIDO NO COINCIDE'                 
036800                                 TO RCH-MENSAJE                           
036900              PERFORM 800-ESCRIBE-RCHFIN THRU 800-ESCRIBE-RCHFIN-E        
037000           ELSE                                                           
037100              IF PAY-ESTADO = FRQ-ESTADO-PAGO-NUEVO                       
037200                 CONTINUE                                                 
037300              ELSE                                                        
037400                 IF PAY-EST-PAGADO                                        
037500                    MOVE FRQ-LLAVE-PEDIDO TO RCH-LLAVE-PEDIDO             
037600                    MOVE 'PAGO PAID ES TERMINAL, NO SE CAMBIA'            
037700                                 TO RCH-MENSAJE                           
037800                    PERFORM 800-ESCRIBE-RCHFIN THRU 800-ESCRIBE-RCHFIN-E  
037900                 ELSE                                                     
038000                    MOVE FRQ-ESTADO-PAGO-NUEVO TO PAY-ESTADO              
038100                    REWRITE REG-PAYMAS                                    
038200                    IF FS-PAYMAS = 0                                      
038300                       ADD 1    TO WKS-PAGOS-ACTUALIZADOS                 
038400                    ELSE                                                  
038500                       MOVE 4   TO FS-CICLO                               
038600                       MOVE 'REWRITE' TO ACCION                           
038700                       MOVE FRQ-LLAVE-PEDIDO TO LLAVE                     
038800                             PERFORM FILE-STATUS-EXTENDED                 
038900                                    THRU FILE-STATUS-EXTENDED-E           
039000                    END-IF                                                
039100                 END-IF                                                   
039200              END-IF                                                      
039300           END-IF                                                         
039400     END-READ.                                                            
039500 300-ACTUALIZA-ESTADO-PAGO-E. EXIT.                                       
039600                                                                          
039700* TOTALES DE CONTROL: RECORRE PAYMAS COMPLETO SUMANDO                     
039800* SOLO LOS ESTADOS PAID (A INGRESOS) Y PENDING (A                         
039900* PENDIENTE); FAILED SE CUENTA PERO NO SUMA IMPORTE                       
040000* (REGLA CALCULATEFINANCETOTALS). IMPRIME FINRPT.                         
040100 400-CALCULA-TOTALES SECTION.                                             
040200     PERFORM 420-ACUMULA-PAYMAS THRU 420-ACUMULA-PAYMAS-E                 
040300        VARYING WKS-SLOT-PAYMAS FROM 1 BY 1                               
040400        UNTIL WKS-SLOT-PAYMAS > 9973                                      
040500     PERFORM 450-IMPRIME-REPORTE THRU 450-IMPRIME-REPORTE-E.              
040600 400-CALCULA-TOTALES-E. EXIT.                                             
040700                                                                          
040800* POSICIONA PAYMAS EN EL SLOT WKS-SLOT-PAYMAS; UN SLOT VACIO              
040900* NO ES FIN DE TABLA, SOLO SE SALTA (VER 420-ACUMULA-PAYMAS).             
041000 410-LEE-PAYMAS-SIGUIENTE SECTION.                                        
041100     READ PAYMAS                                                          
041200        INVALID KEY                                                       
041300           MOVE 'N'             TO WKS-PAYMAS-OCUPADO                     
041400        NOT INVALID KEY                                                   
041500           MOVE 'Y'             TO WKS-PAYMAS-OCUPADO                     
041600     END-READ.                                                            
041700 410-LEE-PAYMAS-SIGUIENTE-E. EXIT.                                        
041800                                                                          
041900* RECORRE LOS 9973 SLOTS UNO POR UNO; SOLO ACUMULA LOS QUE                
042000* REALMENTE TIENEN REGISTRO (REGLA CALCULATEFINANCETOTALS).               
042100 420-ACUMULA-PAYMAS SECTION.                                              
042200     PERFORM 410-LEE-PAYMAS-SIGUIENTE THRU 410-LEE-PAYMAS-SIGUIENTE-E     
042300     IF WKS-PAYMAS-OCUPADO = 'Y'                                          
042400        EVALUATE TRUE                                                     
042500           WHEN PAY-EST-PAGADO                                            
042600                ADD PAY-IMPORTE-LKR TO WKS-TOTAL-REVENUE                  
042700                ADD 1              TO WKS-CONTADOR-PAGADOS                
042800           WHEN PAY-EST-PENDIENTE                                         
042900                ADD PAY-IMPORTE-LKR TO WKS-TOTAL-PENDIENTE                
043000                ADD 1              TO WKS-CONTADOR-PENDIENTES             
043100           WHEN PAY-EST-FALLIDO                                           
043200                ADD 1              TO WKS-CONTADOR-FALLIDOS               
043300        END-EVALUATE                                                      
043400     END-IF.                                                              
043500 420-ACUMULA-PAYMAS-E. EXIT.                                              
043600                                                                          
043700* IMPRIME EL REPORTE DE TOTALES DE FINANZAS, UNA LINEA                    
043800* POR ESTADO MAS EL RENGLON DE TOTAL (CR-4633/CR-4877).                   
043900 450-IMPRIME-REPORTE SECTION.                                             
044000     WRITE REG-FINRPT FROM WKS-ENCABEZADO-1                               
044100     WRITE REG-FINRPT FROM WKS-ENCABEZADO-2                               
044200                                                                          
044300     MOVE 'PAID'               TO WKS-RD-ESTADO                           
044400     MOVE WKS-CONTADOR-PAGADOS TO WKS-RD-CANTIDAD                         
044500     MOVE WKS-TOTAL-REVENUE    TO WKS-RD-IMPORTE                          
044600     WRITE REG-FINRPT FROM WKS-RENGLON-DETALLE                            
044700                                                                          
044800     MOVE 'PENDING'            TO WKS-RD-ESTADO                           
044900     MOVE WKS-CONTADOR-PENDIENTES TO WKS-RD-CANTIDAD                      
045000     MOVE WKS-TOTAL-PENDIENTE  TO WKS-RD-IMPORTE                          
045100     WRITE REG-FINRPT FROM WKS-RENGLON-DETALLE                            
045200                                                                          
045300     MOVE WKS-CONTADOR-FALLIDOS TO WKS-RI-CANTIDAD                        
045400     WRITE REG-FINRPT FROM WKS-RENGLON-INFO                               
045500                                                                          
045600     COMPUTE WKS-RT-CANTIDAD =                                            
045700             WKS-CONTADOR-PAGADOS + WKS-CONTADOR-PENDIENTES               
045800     COMPUTE WKS-RT-IMPORTE =                                             
045900             WKS-TOTAL-REVENUE + WKS-TOTAL-PENDIENTE                      
046000     WRITE REG-FINRPT FROM WKS-RENGLON-TOTAL.                             
046100 450-IMPRIME-REPORTE-E. EXIT.                                             
046200                                                                          
046300* ESCRIBE UNA LINEA EN LA BITACORA DE RECHAZOS.                           
046400 800-ESCRIBE-RCHFIN SECTION.                                              
046500     WRITE REG-RCHFIN                                                     
046600     IF FS-RCHFIN = 0                                                     
046700        ADD 1                  TO WKS-SOLICITUDES-RECHAZADAS              
046800     ELSE                                                                 
046900        DISPLAY 'ERROR AL GRABAR RCHFIN: ' RCH-LLAVE-PEDIDO               
047000        DISPLAY 'FILE STATUS DE RCHFIN          : ' FS-RCHFIN             
047100        MOVE 91                TO RETURN-CODE                             
047200        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E            
047300        STOP RUN                                                          
047400     END-IF.                                                              
047500 800-ESCRIBE-RCHFIN-E. EXIT.                                              
047600                                                                          
047700* RUTINA COMUN DE FILE STATUS EXTENDIDO, UNA RAMA POR                     
047800* ARCHIVO CON ACCESO RELATIVE/INDEXED (ORDMAS/PAYMAS).                    
047900 FILE-STATUS-EXTENDED SECTION.                                            
048000     IF FS-ORDMAS NOT = 0                                                 
048100        MOVE 'ORDMAS'          TO ARCHIVO                                 
048200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
048300                              LLAVE, FS-ORDMAS, FSE-ORDMAS                
048400        MOVE 91                TO RETURN-CODE                             
048500        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E            
048600        STOP RUN                                                          
048700     END-IF                                                               
048800     IF FS-PAYMAS NOT = 0                                                 
048900        MOVE 'PAYMAS'          TO ARCHIVO                                 
049000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
049100                              LLAVE, FS-PAYMAS, FSE-PAYMAS                
049200        MOVE 91                TO RETURN-CODE                             
049300        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E            
049400        STOP RUN                                                          
049500     END-IF.                                                              
049600 FILE-STATUS-EXTENDED-E. EXIT.                                            
049700                                                                          
049800* TOTALES DE CONTROL DE LA CORRIDA.                                       
049900 900-ESTADISTICAS SECTION.                                                
050000     DISPLAY                                                              
050100     '**********************************************************'         
050200     DISPLAY                                                              
050300     '*     E S T A D I S T I C A S  -  L N D F I N 0 3        *'         
050400     DISPLAY                                                              
050500     '**********************************************************'         
050600                                                                          
050700     MOVE WKS-LEIDOS-FINREQ        TO WKS-MASK                            
050800     DISPLAY 'TOTAL SOLICITUDES LEIDAS DE FINREQ     : ' WKS-MASK         
050900     MOVE WKS-FACTURAS-EMITIDAS    TO WKS-MASK                            
051000     DISPLAY 'TOTAL FACTURAS EMITIDAS                : ' WKS-MASK         
051100     MOVE WKS-PAGOS-ACTUALIZADOS   TO WKS-MASK                            
051200     DISPLAY 'TOTAL PAGOS ACTUALIZADOS               : ' WKS-MASK         
051300     MOVE WKS-SOLICITUDES-RECHAZADAS TO WKS-MASK                          
051400     DISPLAY 'TOTAL SOLICITUDES RECHAZADAS           : ' WKS-MASK         
051500     DISPLAY                                                              
051600     '**********************************************************'.        
051700 900-ESTADISTICAS-E. EXIT.                                                
051800                                                                          
051900 950-CIERRA-ARCHIVOS SECTION.                                             
052000     CLOSE FINREQ-IN, ORDMAS, PAYMAS, INVMAS-OUT, RCHFIN-OUT,             
052100           FINRPT-OUT.                                                    
052200 950-CIERRA-ARCHIVOS-E. EXIT.                                             
