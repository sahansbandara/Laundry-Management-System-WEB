000100                                                                          
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.                    LNDPAY05.                                 
000400 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.               
000500 INSTALLATION.                  LAVANDERIA CENTRAL.                       
000600 DATE-WRITTEN.                  18/05/1993.                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.                      CONFIDENCIAL - USO INTERNO.               
000900*****************************************************************         
001000*  TLCU2C05  --  LNDPAY05                                                 
001100*  APLICACION  : LAVANDERIA                                               
001200*  TIPO        : BATCH                                                    
001300*  DESCRIPCION : CONFIRMA PAGOS CONTRAENTREGA, MARCA PAGOS                
001400*                CON TARJETA Y PAGOS FALLIDOS SOBRE PAYMAS,               
001500*                REFLEJANDO METODO Y ESTADO DE PAGO EN ORDMAS.            
001600*  ARCHIVOS    : PAYREQ(E) ORDMAS(E/S) PAYMAS(E/S) RCHPAY(S)              
001700*****************************************************************         
001800*  H I S T O R I A L   D E   C A M B I O S                                
001900*  FECHA      PROG  TICKET    DESCRIPCION                                 
002000*  ---------- ----  --------  ---------------------------------           
002100*  1993-05-18 EEDR  CR-4466   VERSION ORIGINAL, TOMADA DE LA              
002200*                             VERIFICACION DE CUENTA EN LINEA.            
002300*  1994-01-09 EEDR  CR-4491   CONFIRMACION DE PAGO CONTRA-                
002400*                             ENTREGA, PROVEEDOR CASH FIJO.               
002500*  1994-08-22 MRLS  CR-4502   MARCA DE PAGO CON TARJETA, MONTO            
002600*                             SUPLIDO U OBTENIDO DE ORDMAS.               
002700*  1995-03-30 MRLS  CR-4521   MARCA DE PAGO FALLIDO, REFEREN-             
002800*                             CIA FIJA 'FAILED' SIN MOTIVO.               
002900*  1998-12-04 EDRD  CR-4700   REVISION Y2K - SIN FECHAS EN                
003000*                             EL LAYOUT, SIN IMPACTO.                     
003100*  2001-06-11 JPCH  CR-4799   UPSERT DE PAYMAS POR EXISTENCIA             
003200*                             DE SLOT, NO SOLO POR ALTA.                  
003300*  2006-10-04 RVCL  CR-4967   BITACORA DE RECHAZOS UNIFICADA              
003400*                             (RCHPAY) POR PEDIDO INEXISTENTE.            
003500*  2013-04-29 NPMZ  CR-5288   CONTADORES DE CONTROL POR TIPO              
003600*                             DE SOLICITUD DE PAGO.                       
003700*****************************************************************         
003800                                                                          
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SPECIAL-NAMES.                 C01 IS TOP-OF-FORM.                       
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400*****************************************************************         
004500*            A R C H I V O S   D E   E N T R A D A                        
004600*****************************************************************         
004700     SELECT PAYREQ-IN  ASSIGN TO PAYREQ                                   
004800            ORGANIZATION     IS SEQUENTIAL                                
004900            FILE STATUS      IS FS-PAYREQ.                                
005000*****************************************************************         
005100*            A R C H I V O S   D E   S A L I D A                          
005200*****************************************************************         
005300     SELECT ORDMAS     ASSIGN TO ORDMAS                                   
005400            ORGANIZATION     IS RELATIVE                                  
005500            ACCESS MODE      IS DYNAMIC                                   
005600            RELATIVE KEY     IS WKS-SLOT-ORDMAS                           
005700            FILE STATUS      IS FS-ORDMAS                                 
005800                                FSE-ORDMAS.                               
005900     SELECT PAYMAS     ASSIGN TO PAYMAS                                   
006000            ORGANIZATION     IS RELATIVE                                  
006100            ACCESS MODE      IS DYNAMIC                                   
006200            RELATIVE KEY     IS WKS-SLOT-PAYMAS                           
006300            FILE STATUS      IS FS-PAYMAS                                 
006400                                FSE-PAYMAS.                               
006500     SELECT RCHPAY-OUT ASSIGN TO RCHPAY                                   
006600            ORGANIZATION     IS SEQUENTIAL                                
006700            FILE STATUS      IS FS-RCHPAY.                                
006800                                                                          
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100*1 -->SOLICITUDES DE CONFIRMACION, TARJETA Y FALLO DE PAGO                
007200 FD  PAYREQ-IN.                                                           
007300     COPY PAYREQ.                                                         
007400*2 -->MAESTRO DE PEDIDOS, PARA ESPEJAR METODO/ESTADO DE PAGO              
007500 FD  ORDMAS.                                                              
007600     COPY ORDMAS.                                                         
007700*3 -->MAESTRO DE PAGOS, UN REGISTRO POR PEDIDO                            
007800 FD  PAYMAS.                                                              
007900     COPY PAYMAS.                                                         
008000*4 -->BITACORA DE SOLICITUDES RECHAZADAS                                  
008100 FD  RCHPAY-OUT.                                                          
008200 01  REG-RCHPAY.                                                          
008300     05  RCH-LLAVE-PEDIDO          PIC S9(09).                            
008400     05  FILLER                    PIC X(01)    VALUE '|'.                
008500     05  RCH-MENSAJE               PIC X(60).                             
008600     05  FILLER                    PIC X(29).                             
008700                                                                          
008800 WORKING-STORAGE SECTION.                                                 
008900*****************************************************************         
009000*               C A M P O S    D E    T R A B A J O                       
009100*****************************************************************         
009200 01  WKS-CAMPOS-DE-TRABAJO.                                               
009300     05  WKS-PROGRAMA             PIC X(08)          VALUE                
009400                                                     "LNDPAY05".          
009500     05  WKS-FIN-ARCHIVOS         PIC 9(01)          VALUE ZEROS.         
009600         88  WKS-END-PAYREQ                          VALUE 1.             
009700     05  WKS-SLOT-OCUPADO         PIC X(01)          VALUE 'N'.           
009800         88  WKS-SLOT-YA-TIENE-PAGO                  VALUE 'S'.           
009900     05  FILLER                   PIC X(01)         VALUE SPACES.         
010000                                                                          
010100*****************************************************************         
010200* R E D E F I N E  D E L   I M P O R T E   D E L   P E D I D O            
010300*****************************************************************         
010400 01  WKS-IMPORTE-ORDEN      PIC S9(7)V99 COMP-3 VALUE ZEROS.              
010500 01  WKS-IMPORTE-ORDEN-R REDEFINES WKS-IMPORTE-ORDEN.                     
010600     05  WKS-IOR-BYTES             PIC X(06).                             
010700                                                                          
010800*****************************************************************         
010900*        C O N T A D O R E S   E S T A D I S T I C A S                    
011000*****************************************************************         
011100 77  WKS-SLOT-MODULO               PIC S9(04) COMP    VALUE +9973.        
011200 77  WKS-SLOT-COCIENTE             PIC S9(09) COMP    VALUE ZEROS.        
011300 77  WKS-SLOT-RESTO                PIC S9(04) COMP    VALUE ZEROS.        
011400 77  WKS-SLOT-ORDMAS               PIC 9(09)  COMP    VALUE ZEROS.        
011500 77  WKS-SLOT-PAYMAS               PIC 9(09)  COMP    VALUE ZEROS.        
011600 77  WKS-LEIDOS-PAYREQ             PIC 9(07)  COMP    VALUE ZEROS.        
011700 77  WKS-CONTADOR-CONTRAENTREGA    PIC 9(07)  COMP    VALUE ZEROS.        
011800 77  WKS-CONTADOR-TARJETA          PIC 9(07)  COMP    VALUE ZEROS.        
011900 77  WKS-CONTADOR-FALLIDOS         PIC 9(07)  COMP    VALUE ZEROS.        
012000 77  WKS-SOLICITUDES-RECHAZADAS    PIC 9(07)  COMP    VALUE ZEROS.        
012100 77  WKS-MASK                      PIC Z,ZZZ,ZZ9.                         
012200                                                                          
012300*****************************************************************         
012400*         V A R I A B L E S   D E   F I L E   S T A T U S                 
012500*****************************************************************         
012600 01  FS-PAYREQ                     PIC 9(02)          VALUE ZEROS.        
012700 01  FS-ORDMAS                     PIC 9(02)          VALUE ZEROS.        
012800 01  FS-PAYMAS                     PIC 9(02)          VALUE ZEROS.        
012900 01  FS-RCHPAY                     PIC 9(02)          VALUE ZEROS.        
013000 01  FS-CICLO                      PIC 9(02)          VALUE ZEROS.        
013100 01  FSE-ORDMAS.                                                          
013200     05  FSE-RETURN                PIC S9(04) COMP-5  VALUE ZEROS.        
013300     05  FSE-FUNCTION              PIC S9(04) COMP-5  VALUE ZEROS.        
013400     05  FSE-FEEDBACK              PIC S9(04) COMP-5  VALUE ZEROS.        
013500 01  FSE-PAYMAS.                                                          
013600     05  FSE-RETURN                PIC S9(04) COMP-5  VALUE ZEROS.        
013700     05  FSE-FUNCTION              PIC S9(04) COMP-5  VALUE ZEROS.        
013800     05  FSE-FEEDBACK              PIC S9(04) COMP-5  VALUE ZEROS.        
013900* VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO               
014000 01  PROGRAMA                     PIC X(08)          VALUE SPACES.        
014100 01  ARCHIVO                      PIC X(08)          VALUE SPACES.        
014200 01  ACCION                       PIC X(10)          VALUE SPACES.        
014300 01  LLAVE                        PIC X(32)          VALUE SPACES.        
014400                                                                          
014500 PROCEDURE DIVISION.                                                      
014600 000-MAIN SECTION.                                                        
014700     PERFORM 010-INICIO THRU 010-INICIO-E                                 
014800     PERFORM 100-LEE-PAYREQ THRU 100-LEE-PAYREQ-E UNTIL WKS-END-PAYREQ    
014900     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E                     
015000     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E               
015100     STOP RUN.                                                            
015200 000-MAIN-E. EXIT.                                                        
015300                                                                          
015400* ABRE ARCHIVOS DE ENTRADA, SALIDA Y LOS MAESTROS I-O.                    
015500 010-INICIO SECTION.                                                      
015600     OPEN INPUT  PAYREQ-IN                                                
015700     OPEN OUTPUT RCHPAY-OUT                                               
015800     OPEN I-O    ORDMAS, PAYMAS                                           
015900                                                                          
016000     IF FS-PAYREQ NOT = 0                                                 
016100        DISPLAY '***********************************************'         
016200        DISPLAY '*  ERROR AL ABRIR PAYREQ-IN                  *'          
016300        DISPLAY '***********************************************'         
016400        DISPLAY '* FILE STATUS DE PAYREQ  : ' FS-PAYREQ                   
016500        MOVE 91                TO RETURN-CODE                             
016600        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E            
016700        STOP RUN                                                          
016800     END-IF                                                               
016900                                                                          
017000     MOVE 1                 TO FS-CICLO                                   
017100     MOVE 'OPEN'            TO ACCION                                     
017200     MOVE SPACES            TO LLAVE                                      
017300     PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E.            
017400 010-INICIO-E. EXIT.                                                      
017500                                                                          
017600* LEE UNA SOLICITUD Y LA DESPACHA SEGUN SU TIPO.                          
017700 100-LEE-PAYREQ SECTION.                                                  
017800     READ PAYREQ-IN                                                       
017900        AT END                                                            
018000           MOVE 1              TO WKS-FIN-ARCHIVOS                        
018100        NOT AT END                                                        
018200           ADD 1               TO WKS-LEIDOS-PAYREQ                       
018300           PERFORM 110-BUSCA-ORDEN THRU 110-BUSCA-ORDEN-E                 
018400     END-READ.                                                            
018500 100-LEE-PAYREQ-E. EXIT.                                                  
018600                                                                          
018700* UBICA EL PEDIDO EN ORDMAS ANTES DE CUALQUIER ACTUALIZACION;             
018800* SIN PEDIDO VALIDO NO HAY CONTRAENTREGA, TARJETA NI FALLO.               
018900 110-BUSCA-ORDEN SECTION.                                                 
019000     DIVIDE PRQ-LLAVE-PEDIDO BY WKS-SLOT-MODULO                           
019100            GIVING WKS-SLOT-COCIENTE                                      
019200            REMAINDER WKS-SLOT-RESTO                                      
019300     COMPUTE WKS-SLOT-ORDMAS = WKS-SLOT-RESTO + 1                         
019400     READ ORDMAS                                                          
019500        INVALID KEY                                                       
019600           MOVE PRQ-LLAVE-PEDIDO TO RCH-LLAVE-PEDIDO                      
019700           MOVE 'PEDIDO NO EXISTE, NO SE REGISTRA PAGO'                   
019800                                 TO RCH-MENSAJE                           
019900           PERFORM 800-ESCRIBE-RCHPAY THRU 800-ESCRIBE-RCHPAY-E           
020000        NOT INVALID KEY                                                   
020100           IF ORD-LLAVE NOT = PRQ-LLAVE-PEDIDO                            
020200              MOVE PRQ-LLAVE-PEDIDO TO RCH-LLAVE-PEDIDO                   
020300              MOVE 'COLISION DE SLOT, PEDIDO NO COINCIDE'                 
020400                                 TO RCH-MENSAJE                           
020500              PERFORM 800-ESCRIBE-RCHPAY THRU 800-ESCRIBE-RCHPAY-E        
020600           ELSE                                                           
020700              EVALUATE TRUE                                               
020800                 WHEN PRQ-ES-CONTRAENTREGA                                
020900                            PERFORM 200-CONFIRMA-CONTRAENTREGA            
021000                                   THRU 200-CONFIRMA-CONTRAENTREGA-E      
021100                 WHEN PRQ-ES-TARJETA                                      
021200                            PERFORM 300-MARCA-PAGO-TARJETA                
021300                                   THRU 300-MARCA-PAGO-TARJETA-E          
021400                 WHEN PRQ-ES-FALLIDO                                      
021500                            PERFORM 400-MARCA-PAGO-FALLIDO                
021600                                   THRU 400-MARCA-PAGO-FALLIDO-E          
021700                 WHEN OTHER                                               
021800                      MOVE PRQ-LLAVE-PEDIDO TO RCH-LLAVE-PEDIDO           
021900                      MOVE 'TIPO DE SOLICITUD DE PAGO NO'                 
022000                      & ' RECONOCIDO'      TO RCH-MENSAJE                 
022100                      PERFORM 800-ESCRIBE-RCHPAY THRU 800-ESCRIBE-RCHPAY-E
022200              END-EVALUATE                                                
022300           END-IF                                                         
022400     END-READ.                                                            
022500 110-BUSCA-ORDEN-E. EXIT.                                                 
022600                                                                          
022700* CONFIRMACION DE PAGO CONTRAENTREGA: METODO COD, ESTADO                  
022800* PENDING EN LA ORDEN; PROVEEDOR CASH, MONTO DE LA ORDEN,                 
022900* ESTADO PENDING EN PAYMAS (CR-4491).                                     
023000 200-CONFIRMA-CONTRAENTREGA SECTION.                                      
023100     MOVE 'COD'              TO ORD-METODO-PAGO                           
023200     SET ORD-PAGO-PENDIENTE  TO TRUE                                      
023300     REWRITE REG-ORDMAS                                                   
023400                                                                          
023500     MOVE ORD-PRECIO         TO WKS-IMPORTE-ORDEN                         
023600     PERFORM 500-LOCALIZA-SLOT-PAGO THRU 500-LOCALIZA-SLOT-PAGO-E         
023700     MOVE 'CASH'             TO PAY-PROVEEDOR                             
023800     MOVE SPACES             TO PAY-REFERENCIA                            
023900     MOVE WKS-IMPORTE-ORDEN  TO PAY-IMPORTE-LKR                           
024000     SET PAY-EST-PENDIENTE   TO TRUE                                      
024100     PERFORM 510-GRABA-PAGO THRU 510-GRABA-PAGO-E                         
024200     ADD 1                   TO WKS-CONTADOR-CONTRAENTREGA.               
024300 200-CONFIRMA-CONTRAENTREGA-E. EXIT.                                      
024400                                                                          
024500* MARCA DE PAGO CON TARJETA: ESTADO PAID EN LA ORDEN;                     
024600* PROVEEDOR DEMO, REFERENCIA SUPLIDA, MONTO SUPLIDO O EL                  
024700* DE LA ORDEN SI NO SE SUPLIO (CR-4502). NO SE GRABA FECHA/HORA           
024800* DE PAGO: ORDMAS NO TIENE CAMPO PARA ESO, SOLO EL ESTADO.                
024900 300-MARCA-PAGO-TARJETA SECTION.                                          
025000     SET ORD-PAGO-PAGADO     TO TRUE                                      
025100     REWRITE REG-ORDMAS                                                   
025200                                                                          
025300     IF PRQ-IMPORTE NOT = ZEROS                                           
025400        MOVE PRQ-IMPORTE     TO WKS-IMPORTE-ORDEN                         
025500     ELSE                                                                 
025600        MOVE ORD-PRECIO      TO WKS-IMPORTE-ORDEN                         
025700     END-IF                                                               
025800     PERFORM 500-LOCALIZA-SLOT-PAGO THRU 500-LOCALIZA-SLOT-PAGO-E         
025900     MOVE 'DEMO'             TO PAY-PROVEEDOR                             
026000     MOVE PRQ-REFERENCIA     TO PAY-REFERENCIA                            
026100     MOVE WKS-IMPORTE-ORDEN  TO PAY-IMPORTE-LKR                           
026200     SET PAY-EST-PAGADO      TO TRUE                                      
026300     PERFORM 510-GRABA-PAGO THRU 510-GRABA-PAGO-E                         
026400     ADD 1                   TO WKS-CONTADOR-TARJETA.                     
026500 300-MARCA-PAGO-TARJETA-E. EXIT.                                          
026600                                                                          
026700* MARCA DE PAGO FALLIDO: ESTADO FAILED EN LA ORDEN;                       
026800* PROVEEDOR DEMO, REFERENCIA FIJA 'FAILED', SIN MOTIVO                    
026900* PERSISTIDO (CR-4521, NO-GOAL DE BITACORA DE MOTIVO).                    
027000 400-MARCA-PAGO-FALLIDO SECTION.                                          
027100     SET ORD-PAGO-FALLIDO    TO TRUE                                      
027200     REWRITE REG-ORDMAS                                                   
027300                                                                          
027400     PERFORM 500-LOCALIZA-SLOT-PAGO THRU 500-LOCALIZA-SLOT-PAGO-E         
027500     MOVE 'DEMO'             TO PAY-PROVEEDOR                             
027600     MOVE 'FAILED'           TO PAY-REFERENCIA                            
027700     SET PAY-EST-FALLIDO     TO TRUE                                      
027800     PERFORM 510-GRABA-PAGO THRU 510-GRABA-PAGO-E                         
027900     ADD 1                   TO WKS-CONTADOR-FALLIDOS.                    
028000 400-MARCA-PAGO-FALLIDO-E. EXIT.                                          
028100                                                                          
028200* UBICA EL SLOT DE PAYMAS PARA EL PEDIDO Y DEJA ENCENDIDO                 
028300* WKS-SLOT-YA-TIENE-PAGO SI YA EXISTIA UN REGISTRO (UPSERT).              
028400 500-LOCALIZA-SLOT-PAGO SECTION.                                          
028500     DIVIDE PRQ-LLAVE-PEDIDO BY WKS-SLOT-MODULO                           
028600            GIVING WKS-SLOT-COCIENTE                                      
028700            REMAINDER WKS-SLOT-RESTO                                      
028800     COMPUTE WKS-SLOT-PAYMAS = WKS-SLOT-RESTO + 1                         
028900     MOVE 'N'                TO WKS-SLOT-OCUPADO                          
029000     READ PAYMAS                                                          
029100        INVALID KEY                                                       
029200           MOVE 'N'          TO WKS-SLOT-OCUPADO                          
029300        NOT INVALID KEY                                                   
029400           IF PAY-LLAVE-PEDIDO = PRQ-LLAVE-PEDIDO                         
029500              SET WKS-SLOT-YA-TIENE-PAGO TO TRUE                          
029600           ELSE                                                           
029700              MOVE 'N'       TO WKS-SLOT-OCUPADO                          
029800           END-IF                                                         
029900     END-READ                                                             
030000     MOVE PRQ-LLAVE-PEDIDO   TO PAY-LLAVE-PEDIDO.                         
030100 500-LOCALIZA-SLOT-PAGO-E. EXIT.                                          
030200                                                                          
030300* REWRITE SI EL SLOT YA TENIA EL PAGO DE ESTE PEDIDO (UPDATE),            
030400* WRITE SI ES LA PRIMERA VEZ (INSERT) -- UPSERT DE CR-4799.               
030500 510-GRABA-PAGO SECTION.                                                  
030600     IF WKS-SLOT-YA-TIENE-PAGO                                            
030700        REWRITE REG-PAYMAS                                                
030800     ELSE                                                                 
030900        WRITE REG-PAYMAS                                                  
031000           INVALID KEY                                                    
031100              MOVE PRQ-LLAVE-PEDIDO TO RCH-LLAVE-PEDIDO                   
031200              MOVE 'NO SE PUDO GRABAR EL PAGO EN PAYMAS'                  
031300                                 TO RCH-MENSAJE                           
031400              PERFORM 800-ESCRIBE-RCHPAY THRU 800-ESCRIBE-RCHPAY-E        
031500        END-WRITE                                                         
031600     END-IF.                                                              
031700 510-GRABA-PAGO-E. EXIT.                                                  
031800                                                                          
031900* ESCRIBE UNA LINEA EN LA BITACORA DE RECHAZOS.                           
032000 800-ESCRIBE-RCHPAY SECTION.                                              
032100     WRITE REG-RCHPAY                                                     
032200     IF FS-RCHPAY = 0                                                     
032300        ADD 1                  TO WKS-SOLICITUDES-RECHAZADAS              
032400     ELSE                                                                 
032500        DISPLAY 'ERROR AL GRABAR RCHPAY: ' RCH-LLAVE-PEDIDO               
032600        DISPLAY 'FILE STATUS DE RCHPAY          : ' FS-RCHPAY             
032700        MOVE 91                TO RETURN-CODE                             
032800        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E            
032900        STOP RUN                                                          
033000     END-IF.                                                              
033100 800-ESCRIBE-RCHPAY-E. EXIT.                                              
033200                                                                          
033300* RUTINA COMUN DE FILE STATUS EXTENDIDO PARA ORDMAS Y PAYMAS.             
033400 FILE-STATUS-EXTENDED SECTION.                                            
033500     IF FS-ORDMAS NOT = 0                                                 
033600        MOVE 'ORDMAS'          TO ARCHIVO                                 
033700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
033800                              LLAVE, FS-ORDMAS, FSE-ORDMAS                
033900        MOVE 91                TO RETURN-CODE                             
034000        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E            
034100        STOP RUN                                                          
034200     END-IF                                                               
034300     IF FS-PAYMAS NOT = 0                                                 
034400        MOVE 'PAYMAS'          TO ARCHIVO                                 
034500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
034600                              LLAVE, FS-PAYMAS, FSE-PAYMAS                
034700        MOVE 91                TO RETURN-CODE                             
034800        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E            
034900        STOP RUN                                                          
035000     END-IF.                                                              
035100 FILE-STATUS-EXTENDED-E. EXIT.                                            
035200                                                                          
035300* TOTALES DE CONTROL DE LA CORRIDA.                                       
035400 900-ESTADISTICAS SECTION.                                                
035500     DISPLAY                                                              
035600     '**********************************************************'         
035700     DISPLAY                                                              
035800     '*     E S T A D I S T I C A S  -  L N D P A Y 0 5        *'         
035900     DISPLAY                                                              
036000     '**********************************************************'         
036100                                                                          
036200     MOVE WKS-LEIDOS-PAYREQ        TO WKS-MASK                            
036300     DISPLAY 'TOTAL SOLICITUDES LEIDAS DE PAYREQ     : ' WKS-MASK         
036400     MOVE WKS-CONTADOR-CONTRAENTREGA TO WKS-MASK                          
036500     DISPLAY 'TOTAL CONFIRMACIONES CONTRAENTREGA      : ' WKS-MASK        
036600     MOVE WKS-CONTADOR-TARJETA     TO WKS-MASK                            
036700     DISPLAY 'TOTAL PAGOS CON TARJETA MARCADOS        : ' WKS-MASK        
036800     MOVE WKS-CONTADOR-FALLIDOS    TO WKS-MASK                            
036900     DISPLAY 'TOTAL PAGOS FALLIDOS MARCADOS           : ' WKS-MASK        
037000     MOVE WKS-SOLICITUDES-RECHAZADAS TO WKS-MASK                          
037100     DISPLAY 'TOTAL SOLICITUDES RECHAZADAS           : ' WKS-MASK         
037200     DISPLAY                                                              
037300     '**********************************************************'.        
037400 900-ESTADISTICAS-E. EXIT.                                                
037500                                                                          
037600 950-CIERRA-ARCHIVOS SECTION.                                             
037700     CLOSE PAYREQ-IN, ORDMAS, PAYMAS, RCHPAY-OUT.                         
037800 950-CIERRA-ARCHIVOS-E. EXIT.                                             
