000100*****************************************************************         
000200*             F I N R E Q  --  SOLICITUDES DE FINANZAS                    
000300*****************************************************************         
000400* COPY     : FINREQ                                                       
000500* USO      : FD FINREQ-IN EN LNDFIN03. CADA                               
000600*            RENGLON PIDE GENERAR UNA FACTURA O ACTUALIZAR                
000700*            EL ESTADO DE PAGO DE UN PEDIDO YA EXISTENTE.                 
000800* HISTORIA :                                                              
000900*  1993-08-28 PEDR CR-4599 VERSION ORIGINAL DEL LAYOUT                    
001000*****************************************************************         
001100                                                                          
001200 01  REG-FINREQ.                                                          
001300     05  FRQ-TIPO-SOLICITUD        PIC X(01).                             
001400         88  FRQ-ES-FACTURA               VALUE 'I'.                      
001500         88  FRQ-ES-PAGO                  VALUE 'P'.                      
001600     05  FRQ-LLAVE-PEDIDO          PIC S9(09).                            
001700     05  FRQ-ESTADO-PAGO-NUEVO     PIC X(07).                             
001800     05  FILLER                    PIC X(59).                             
